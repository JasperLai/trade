000100*================================================================*
000200*    FLATSIG-REC.CPY                                            *
000300*    LAYOUT DO REGISTRO DE SINAL DE ZERAGEM (FLATSIG)           *
000400*--------------------------------------------------------------*
000500*    UM REGISTRO POR ORDEM DE ZERAGEM DE POSICAO A EXECUTAR.    *
000600*    O NUMERO DA ORDEM-MAE E O NUMERO ORDINAL DO REGISTRO NO     *
000700*    ARQUIVO DE ENTRADA (VIDE WSS-CONTADOR-FLAT EM MM000002).    *
000800*----------------------------------------------------------------*
000900*    OBS - O PREFIXO FLS- (E NAO FS-) E PROPOSITAL, POIS FS-    *
001000*    JA DESIGNA OS CAMPOS DE FILE STATUS NESTA CASA.             *
001100*----------------------------------------------------------------*
001200*    HISTORICO DE ALTERACOES                                    *
001300*    02 MAR 1990  ARM  CHAMADO 0210 - LAYOUT ORIGINAL            *CH0210  
001400*    14 AUG 1994  LCS  CHAMADO 0318 - INCLUIDO FLS-INTENT        *CH0318  
001500*    22 SEP 1998  RFT  CHAMADO 0399 - REVISAO BUGS ANO 2000      *CH0399  
001600*----------------------------------------------------------------*
001700 01  FLATSIG-REC::.
001800     03  FLS-SEQ::                PIC 9(06).
001900     03  FLS-SYMBOL::             PIC X(10).
002000     03  FLS-SIDE::               PIC X(04).
002100         88  FLS-LADO-BUY::       VALUE 'BUY '.
002200         88  FLS-LADO-SELL::      VALUE 'SELL'.
002300     03  FLS-TARGET-TYPE::        PIC X(05).
002400         88  FLS-TGT-BASE::       VALUE 'BASE '.
002500         88  FLS-TGT-QUOTE::      VALUE 'QUOTE'.
002600     03  FLS-TARGET-VALUE::       PIC S9(09)V9(02) COMP-3.
002700     03  FLS-INTENT::             PIC X(05).
002800         88  FLS-INT-MAKER::      VALUE 'MAKER'.
002900         88  FLS-INT-TAKER::      VALUE 'TAKER'.
003000         88  FLS-INT-AUTO::       VALUE 'AUTO '.
003100     03  FLS-TICK-SIZE::          PIC S9(03)V9(05) COMP-3.
003200     03  FLS-PRICE-SCALE::        PIC 9(01).
003300     03  FLS-QTY-SCALE::          PIC 9(01).
003400     03  FILLER                   PIC X(06)        VALUE SPACES.
003500*----------------------------------------------------------------*
