000100*================================================================*
000200*    FLATOUT-REC.CPY                                            *
000300*    LAYOUT DO REGISTRO RESUMO DE ORDEM DE ZERAGEM (FLATOUT)    *
000400*--------------------------------------------------------------*
000500*    UM REGISTRO POR ORDEM-MAE, GRAVADO QUANDO A ORDEM-MAE       *
000600*    ATINGE O STATUS FILLED. LIDO PELO MM000003 PARA MONTAR O   *
000700*    RELATORIO DA SECAO 2.                                      *
000800*----------------------------------------------------------------*
000900*    HISTORICO DE ALTERACOES                                    *
001000*    02 MAR 1990  ARM  CHAMADO 0210 - LAYOUT ORIGINAL            *CH0210  
001100*    14 AUG 1994  LCS  CHAMADO 0318 - INCLUIDO FO-VWAP           *CH0318  
001200*    22 SEP 1998  RFT  CHAMADO 0399 - REVISAO BUGS ANO 2000      *CH0399  
001300*----------------------------------------------------------------*
001400 01  FLATOUT-REC::.
001500     03  FO-FLAT-ID::             PIC 9(06).
001600     03  FO-SYMBOL::              PIC X(10).
001700     03  FO-SIDE::                PIC X(04).
001800         88  FO-LADO-BUY::        VALUE 'BUY '.
001900         88  FO-LADO-SELL::       VALUE 'SELL'.
002000     03  FO-STATUS::              PIC X(08).
002100         88  FO-STAT-FILLED::     VALUE 'FILLED  '.
002200     03  FO-CUM-BASE::            PIC S9(09)V9(02) COMP-3.
002300     03  FO-CUM-QUOTE::           PIC S9(11)V9(02) COMP-3.
002400     03  FO-VWAP::                PIC S9(07)V9(05) COMP-3.
002500     03  FILLER                   PIC X(05)        VALUE SPACES.
002600*----------------------------------------------------------------*
