000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     MM000003.
000500 AUTHOR.                         CelsoASantos.
000600 INSTALLATION.                   MESA DE OPERACOES - RELATORIO
000700                                  DE ZERAGEM E COTACAO.
000800 DATE-WRITTEN.                   24 JUN 1987.
000900 DATE-COMPILED.
001000 SECURITY.                       CONFIDENCIAL - USO INTERNO DA
001100                                  MESA DE OPERACOES.
001200*----------------------------------------------------------------*
001300*REMARKS.
001400*     *----------------------------------------------------------*
001500*     *#NOME     : MM000003 ---> RELATORIO DE COTACAO E ZERAGEM  *
001600*     *----------------------------------------------------------*
001700*     *#TIPO     : COBOL - BATCH - RELATORIO IMPRESSO             *
001800*     *----------------------------------------------------------*
001900*     *#ANALISTA : CELSO A SANTOS                                *
002000*     *----------------------------------------------------------*
002100*     *#FUNCAO   : LER SEQUENCIALMENTE O ARQUIVO QUOTEOUT GERADO  *
002200*     *            PELO MM000001 E O ARQUIVO FLATOUT GERADO      *
002300*     *            PELO MM000002, E IMPRIMIR O RELATORIO DA MESA *
002400*     *            EM DUAS SECOES (COTACAO E ZERAGEM) COM QUEBRA *
002500*     *            DE CONTROLE POR SIMBOLO E TOTAIS GERAIS.      *
002600*     *----------------------------------------------------------*
002700*     * HISTORICO DE MANUTENCAO                                  *
002800*     *----------------------------------------------------------*
002900*     * 24 JUN 1987  ARM  CHAMADO 0119 - VERSAO ORIGINAL, SOMENTE*CH0119  
003000*     *                   SECAO DE COTACAO (QUOTEOUT)            *
003100*     * 11 MAY 1993  LCS  CHAMADO 0301 - INCLUIDA SECAO 2, ORDENS*CH0301  
003200*     *                   DE ZERAGEM (FLATOUT), COM SEUS TOTAIS  *
003300*     * 22 SEP 1998  RFT  CHAMADO 0399 - REVISAO BUGS ANO 2000,  *CH0399  
003400*     *                   NENHUM CAMPO DE DATA NESTE PROGRAMA    *
003500*     * 14 FEB 2003  CAS  CHAMADO 0455 - INCLUIDA LINHA DE       *CH0455  
003600*     *                   ALERTA LOGO APOS COTACAO REJEITADA     *
003700*     * 30 JUL 2007  WSM  CHAMADO 0521 - CONTROLE DE QUEBRA DE   *CH0521  
003800*     *                   PAGINA A CADA 50 LINHAS DE DETALHE     *
003900*     * 21 NOV 2011  RFT  CHAMADO 0588 - SEPARADOS OS CONTADORES *CH0588  
004000*     *                   DE NOQUOTE DOS DE REJEITADA NO TOTAL   *
004100*     *----------------------------------------------------------*
004200*
004300*================================================================*
004400 ENVIRONMENT                     DIVISION.
004500*================================================================*
004600 CONFIGURATION                   SECTION.
004700*----------------------------------------------------------------*
004800 SPECIAL-NAMES.
004900     C01                         IS TOP-OF-FORM.
005000*----------------------------------------------------------------*
005100 INPUT-OUTPUT                    SECTION.
005200*----------------------------------------------------------------*
005300 FILE-CONTROL.
005400*
005500*  ---> Arquivo de instrucoes de cotacao (saida do MM000001)
005600     SELECT ARQ-QUOTEOUT         ASSIGN TO QUOTEOUT
005700            ORGANIZATION         IS LINE SEQUENTIAL
005800            FILE STATUS          IS FS-QUOTEOUT.
005900*
006000*  ---> Arquivo de resumo de ordens de zeragem (saida do MM000002)
006100     SELECT ARQ-FLATOUT          ASSIGN TO FLATOUT
006200            ORGANIZATION         IS LINE SEQUENTIAL
006300            FILE STATUS          IS FS-FLATOUT.
006400*
006500*  ---> Relatorio impresso da mesa
006600     SELECT REL-ZERAGEM          ASSIGN TO RPTFILE
006700            ORGANIZATION         IS LINE SEQUENTIAL
006800            FILE STATUS          IS FS-RELATO.
006900*
007000*================================================================*
007100 DATA                            DIVISION.
007200*================================================================*
007300 FILE                            SECTION.
007400*----------------------------------------------------------------*
007500 FD  ARQ-QUOTEOUT.
007600 COPY 'QUOTEOUT-REC.CPY'         REPLACING ==::== BY ==-FDI==.
007700*
007800 FD  ARQ-FLATOUT.
007900 COPY 'FLATOUT-REC.CPY'          REPLACING ==::== BY ==-FDR==.
008000*
008100 FD  REL-ZERAGEM.
008200 01  REG-RELATO                  PIC X(132).
008300*
008400*----------------------------------------------------------------*
008500 WORKING-STORAGE                 SECTION.
008600*----------------------------------------------------------------*
008700 77  FILLER                      PIC  X(032)         VALUE
008800     'III  WORKING STORAGE SECTION III'.
008900*
009000 77  WSS-FIM-QTD                 PIC  X(001)         VALUE 'N'.
009100 77  WSS-FIM-FLT                 PIC  X(001)         VALUE 'N'.
009200*
009300 01  WSS-AUXILIARES.
009400*----------------------------------------------------------------*
009500*    VARIAVEIS - FILE STATUS
009600*----------------------------------------------------------------*
009700     03  FS-QUOTEOUT             PIC  X(002)         VALUE SPACES.
009800     03  FS-FLATOUT              PIC  X(002)         VALUE SPACES.
009900     03  FS-RELATO               PIC  X(002)         VALUE SPACES.
010000*
010100*----------------------------------------------------------------*
010200*    AREA DE ARQUIVOS NA WORKING
010300*----------------------------------------------------------------*
010400*  ---> QUOTEOUT
010500 COPY 'QUOTEOUT-REC.CPY'         REPLACING ==::== BY ==-WSI==.
010600*  ---> FLATOUT
010700 COPY 'FLATOUT-REC.CPY'          REPLACING ==::== BY ==-WSR==.
010800*
010900*----------------------------------------------------------------*
011000*    CONTROLE DE QUEBRA - SECAO 1 (COTACAO)
011100*----------------------------------------------------------------*
011200 01  WS-QUEBRA-QTD.
011300     03  WS-SIMBOLO-ANT-QTD      PIC X(010)          VALUE SPACES.
011400     03  WS-CONT-EXECUTADA       PIC 9(05) COMP      VALUE ZERO.
011500     03  WS-CONT-REJEITADA       PIC 9(05) COMP      VALUE ZERO.
011600     03  WS-CONT-NOQUOTE         PIC 9(05) COMP      VALUE ZERO.
011700*
011800 01  WS-QUEBRA-QTD-R             REDEFINES WS-QUEBRA-QTD.
011900     03  FILLER                  PIC X(010).
012000     03  WS-CONT-QTD-DUMP        PIC X(015).
012100*
012200 01  WS-TOTAIS-QTD.
012300     03  WS-TOT-EXECUTADA        PIC 9(07) COMP      VALUE ZERO.
012400     03  WS-TOT-REJEITADA        PIC 9(07) COMP      VALUE ZERO.
012500     03  WS-TOT-NOQUOTE          PIC 9(07) COMP      VALUE ZERO.
012600*
012700*----------------------------------------------------------------*
012800*    CONTROLE DE QUEBRA - SECAO 2 (ZERAGEM)
012900*----------------------------------------------------------------*
013000 01  WS-QUEBRA-FLT.
013100     03  WS-SIMBOLO-ANT-FLT      PIC X(010)          VALUE SPACES.
013200     03  WS-SUBTOT-CUMBASE       PIC S9(09)V9(02) COMP-3
013300                                 VALUE ZERO.
013400     03  WS-SUBTOT-CUMQUOTE      PIC S9(11)V9(02) COMP-3
013500                                 VALUE ZERO.
013600*
013700 01  WS-QUEBRA-FLT-R             REDEFINES WS-QUEBRA-FLT.
013800     03  FILLER                  PIC X(010).
013900     03  WS-SUBTOT-FLT-DUMP      PIC X(011).
014000*
014100 01  WS-TOTAIS-FLT.
014200     03  WS-TOT-CUMBASE          PIC S9(09)V9(02) COMP-3
014300                                 VALUE ZERO.
014400     03  WS-TOT-CUMQUOTE         PIC S9(11)V9(02) COMP-3
014500                                 VALUE ZERO.
014600*
014700*----------------------------------------------------------------*
014800*    CONTROLE DE PAGINACAO DO RELATORIO
014900*----------------------------------------------------------------*
015000 01  WS-CONTROLE-PAGINA.
015100     03  WS-LINHAS-PAGINA        PIC 9(03) COMP      VALUE ZERO.
015200     03  WS-NUM-PAGINA           PIC 9(05) COMP      VALUE ZERO.
015300*
015400 01  WS-CONTROLE-PAGINA-R        REDEFINES WS-CONTROLE-PAGINA.
015500     03  WS-CONTROLE-PAGINA-DUMP PIC X(008).
015600*
015700*----------------------------------------------------------------*
015800*    AREA LAY-OUT PARA O RELATORIO - CABECALHOS
015900*----------------------------------------------------------------*
016000*  ---> CABECALHO GERAL
016100 01  CAB-RPT1.
016200     03  FILLER                  PIC X(050)          VALUE SPACES.
016300     03  FILLER                  PIC X(042)          VALUE
016400         'MESA DE OPERACOES - RELATORIO DE ZERAGEM'.
016500     03  FILLER                  PIC X(040)          VALUE SPACES.
016600*
016700*  ---> CABECALHO SECAO 1
016800 01  CAB-RPT2-SEC1.
016900     03  FILLER                  PIC X(001)          VALUE SPACE.
017000     03  FILLER                  PIC X(060)          VALUE
017100         'SECAO 1 - PROCESSAMENTO DE COTACOES (QUOTEOUT)'.
017200     03  FILLER                  PIC X(071)          VALUE SPACES.
017300*
017400 01  CAB-RPT3-SEC1.
017500     03  FILLER                  PIC X(001)          VALUE SPACE.
017600     03  FILLER                  PIC X(006)          VALUE 'SEQ'.
017700     03  FILLER                  PIC X(002)          VALUE SPACES.
017800     03  FILLER                  PIC X(010)          VALUE 'SIMBOLO'.
017900     03  FILLER                  PIC X(002)          VALUE SPACES.
018000     03  FILLER                  PIC X(007)          VALUE 'TIPO'.
018100     03  FILLER                  PIC X(002)          VALUE SPACES.
018200     03  FILLER                  PIC X(013)          VALUE 'BID'.
018300     03  FILLER                  PIC X(002)          VALUE SPACES.
018400     03  FILLER                  PIC X(013)          VALUE 'ASK'.
018500     03  FILLER                  PIC X(002)          VALUE SPACES.
018600     03  FILLER                  PIC X(008)          VALUE 'STATUS'.
018700     03  FILLER                  PIC X(002)          VALUE SPACES.
018800     03  FILLER                  PIC X(030)          VALUE 'RAZAO'.
018900     03  FILLER                  PIC X(032)          VALUE SPACES.
019000*
019100*  ---> CABECALHO SECAO 2
019200 01  CAB-RPT2-SEC2.
019300     03  FILLER                  PIC X(001)          VALUE SPACE.
019400     03  FILLER                  PIC X(060)          VALUE
019500         'SECAO 2 - ORDENS DE ZERAGEM DE POSICAO (FLATOUT)'.
019600     03  FILLER                  PIC X(071)          VALUE SPACES.
019700*
019800 01  CAB-RPT3-SEC2.
019900     03  FILLER                  PIC X(001)          VALUE SPACE.
020000     03  FILLER                  PIC X(006)          VALUE 'ID'.
020100     03  FILLER                  PIC X(002)          VALUE SPACES.
020200     03  FILLER                  PIC X(010)          VALUE 'SIMBOLO'.
020300     03  FILLER                  PIC X(002)          VALUE SPACES.
020400     03  FILLER                  PIC X(004)          VALUE 'LADO'.
020500     03  FILLER                  PIC X(002)          VALUE SPACES.
020600     03  FILLER                  PIC X(012)          VALUE
020700         'CUM BASE'.
020800     03  FILLER                  PIC X(002)          VALUE SPACES.
020900     03  FILLER                  PIC X(014)          VALUE
021000         'CUM QUOTE'.
021100     03  FILLER                  PIC X(002)          VALUE SPACES.
021200     03  FILLER                  PIC X(013)          VALUE 'VWAP'.
021300     03  FILLER                  PIC X(062)          VALUE SPACES.
021400*
021500*----------------------------------------------------------------*
021600*    AREA LAY-OUT PARA O RELATORIO - DETALHE E TOTAIS
021700*----------------------------------------------------------------*
021800*  ---> DETALHE SECAO 1 - UMA LINHA POR REGISTRO QUOTEOUT
021900 01  DET-RPT-QTD.
022000     03  FILLER                  PIC X(001)          VALUE SPACE.
022100     03  SEQ-QTD-RPT             PIC ZZZZZ9.
022200     03  FILLER                  PIC X(002)          VALUE SPACES.
022300     03  SIMBOLO-QTD-RPT         PIC X(010).
022400     03  FILLER                  PIC X(002)          VALUE SPACES.
022500     03  TIPO-QTD-RPT            PIC X(007).
022600     03  FILLER                  PIC X(002)          VALUE SPACES.
022700     03  BID-QTD-RPT             PIC ZZZZZZ9.99999.
022800     03  FILLER                  PIC X(002)          VALUE SPACES.
022900     03  ASK-QTD-RPT             PIC ZZZZZZ9.99999.
023000     03  FILLER                  PIC X(002)          VALUE SPACES.
023100     03  STATUS-QTD-RPT          PIC X(008).
023200     03  FILLER                  PIC X(002)          VALUE SPACES.
023300     03  RAZAO-QTD-RPT           PIC X(030).
023400     03  FILLER                  PIC X(032)          VALUE SPACES.
023500*
023600*  ---> LINHA DE ALERTA (LOG-AND-FEEDBACK) - APOS REJEICAO
023700 01  ALERTA-RPT.
023800     03  FILLER                  PIC X(001)          VALUE SPACE.
023900     03  FILLER                  PIC X(010)          VALUE
024000         '*** ALERTA'.
024100     03  FILLER                  PIC X(001)          VALUE SPACE.
024200     03  SIMBOLO-ALERTA-RPT      PIC X(010).
024300     03  FILLER                  PIC X(002)          VALUE SPACES.
024400     03  RAZAO-ALERTA-RPT        PIC X(030).
024500     03  FILLER                  PIC X(078)          VALUE SPACES.
024600*
024700*  ---> SUBTOTAL POR SIMBOLO - SECAO 1
024800 01  SUBTOT-RPT-QTD.
024900     03  FILLER                  PIC X(001)          VALUE SPACE.
025000     03  FILLER                  PIC X(010)          VALUE
025100         'SUBTOTAL -'.
025200     03  SIMBOLO-SUBT-QTD-RPT    PIC X(010).
025300     03  FILLER                  PIC X(002)          VALUE SPACES.
025400     03  FILLER                  PIC X(012)          VALUE
025500         'EXECUTADAS:'.
025600     03  EXEC-SUBT-QTD-RPT       PIC ZZZZ9.
025700     03  FILLER                  PIC X(002)          VALUE SPACES.
025800     03  FILLER                  PIC X(012)          VALUE
025900         'REJEITADAS:'.
026000     03  REJ-SUBT-QTD-RPT        PIC ZZZZ9.
026100     03  FILLER                  PIC X(002)          VALUE SPACES.
026200     03  FILLER                  PIC X(012)          VALUE
026300         'SEM COTAR:'.
026400     03  NOQ-SUBT-QTD-RPT        PIC ZZZZ9.
026500     03  FILLER                  PIC X(054)          VALUE SPACES.
026600*
026700*  ---> TOTAL GERAL - SECAO 1
026800 01  TOTAL-RPT-QTD.
026900     03  FILLER                  PIC X(001)          VALUE SPACE.
027000     03  FILLER                  PIC X(020)          VALUE
027100         'TOTAL GERAL - COTACAO'.
027200     03  FILLER                  PIC X(002)          VALUE SPACES.
027300     03  FILLER                  PIC X(012)          VALUE
027400         'EXECUTADAS:'.
027500     03  EXEC-TOT-QTD-RPT        PIC ZZZZZ9.
027600     03  FILLER                  PIC X(002)          VALUE SPACES.
027700     03  FILLER                  PIC X(012)          VALUE
027800         'REJEITADAS:'.
027900     03  REJ-TOT-QTD-RPT         PIC ZZZZZ9.
028000     03  FILLER                  PIC X(002)          VALUE SPACES.
028100     03  FILLER                  PIC X(012)          VALUE
028200         'SEM COTAR:'.
028300     03  NOQ-TOT-QTD-RPT         PIC ZZZZZ9.
028400     03  FILLER                  PIC X(051)          VALUE SPACES.
028500*
028600*  ---> DETALHE SECAO 2 - UMA LINHA POR REGISTRO FLATOUT
028700 01  DET-RPT-FLT.
028800     03  FILLER                  PIC X(001)          VALUE SPACE.
028900     03  FLATID-FLT-RPT          PIC ZZZZZ9.
029000     03  FILLER                  PIC X(002)          VALUE SPACES.
029100     03  SIMBOLO-FLT-RPT         PIC X(010).
029200     03  FILLER                  PIC X(002)          VALUE SPACES.
029300     03  LADO-FLT-RPT            PIC X(004).
029400     03  FILLER                  PIC X(002)          VALUE SPACES.
029500     03  CUMBASE-FLT-RPT         PIC ZZZZZZZZ9.99.
029600     03  FILLER                  PIC X(002)          VALUE SPACES.
029700     03  CUMQUOTE-FLT-RPT        PIC ZZZZZZZZZZ9.99.
029800     03  FILLER                  PIC X(002)          VALUE SPACES.
029900     03  VWAP-FLT-RPT            PIC ZZZZZZ9.99999.
030000     03  FILLER                  PIC X(062)          VALUE SPACES.
030100*
030200*  ---> SUBTOTAL POR SIMBOLO - SECAO 2
030300 01  SUBTOT-RPT-FLT.
030400     03  FILLER                  PIC X(001)          VALUE SPACE.
030500     03  FILLER                  PIC X(010)          VALUE
030600         'SUBTOTAL -'.
030700     03  SIMBOLO-SUBT-FLT-RPT    PIC X(010).
030800     03  FILLER                  PIC X(002)          VALUE SPACES.
030900     03  FILLER                  PIC X(012)          VALUE
031000         'CUM BASE:'.
031100     03  CUMBASE-SUBT-FLT-RPT    PIC ZZZZZZZZ9.99.
031200     03  FILLER                  PIC X(002)          VALUE SPACES.
031300     03  FILLER                  PIC X(012)          VALUE
031400         'CUM QUOTE:'.
031500     03  CUMQUOTE-SUBT-FLT-RPT   PIC ZZZZZZZZZZ9.99.
031600     03  FILLER                  PIC X(057)          VALUE SPACES.
031700*
031800*  ---> TOTAL GERAL - SECAO 2
031900 01  TOTAL-RPT-FLT.
032000     03  FILLER                  PIC X(001)          VALUE SPACE.
032100     03  FILLER                  PIC X(020)          VALUE
032200         'TOTAL GERAL - ZERAGEM'.
032300     03  FILLER                  PIC X(002)          VALUE SPACES.
032400     03  FILLER                  PIC X(012)          VALUE
032500         'CUM BASE:'.
032600     03  CUMBASE-TOT-FLT-RPT     PIC ZZZZZZZZ9.99.
032700     03  FILLER                  PIC X(002)          VALUE SPACES.
032800     03  FILLER                  PIC X(012)          VALUE
032900         'CUM QUOTE:'.
033000     03  CUMQUOTE-TOT-FLT-RPT    PIC ZZZZZZZZZZ9.99.
033100     03  FILLER                  PIC X(057)          VALUE SPACES.
033200*
033300*================================================================*
033400 PROCEDURE                       DIVISION.
033500*================================================================*
033600 RT-PRINCIPAL                    SECTION.
033700*  ---> Processamento principal
033800*----------------------------------------------------------------*
033900*
034000     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
034100*
034200     PERFORM RT-PROCESSAR-SEC1   THRU RT-PROCESSAR-SEC1X.
034300*
034400     PERFORM RT-PROCESSAR-SEC2   THRU RT-PROCESSAR-SEC2X.
034500*
034600     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
034700*
034800     STOP RUN.
034900*
035000 RT-PRINCIPALX.
035100     EXIT.
035200*
035300*----------------------------------------------------------------*
035400 RT-INICIALIZAR                  SECTION.
035500*  ---> Abre arquivos e imprime cabecalho da Secao 1
035600*----------------------------------------------------------------*
035700*
035800     PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.
035900*
036000     ADD 1                       TO WS-NUM-PAGINA.
036100*
036200     WRITE REG-RELATO            FROM CAB-RPT1
036300                                  AFTER ADVANCING TOP-OF-FORM.
036400     WRITE REG-RELATO            FROM CAB-RPT2-SEC1
036500                                  AFTER ADVANCING 2 LINES.
036600     WRITE REG-RELATO            FROM CAB-RPT3-SEC1
036700                                  AFTER ADVANCING 2 LINES.
036800*
036900     MOVE ZERO                   TO WS-LINHAS-PAGINA.
037000*
037100 RT-INICIALIZARX.
037200     EXIT.
037300*
037400*----------------------------------------------------------------*
037500 RT-ABRIR-ARQUIVOS               SECTION.
037600*  ---> Abrir arquivos de entrada e o relatorio
037700*----------------------------------------------------------------*
037800*
037900     OPEN INPUT ARQ-QUOTEOUT.
038000     IF FS-QUOTEOUT              EQUAL ZEROS
038100        CONTINUE
038200     ELSE
038300        DISPLAY 'MM000003 - ERRO AO ABRIR QUOTEOUT - FS='
038400                                 FS-QUOTEOUT
038500        PERFORM RT-ERRO-FATAL    THRU RT-ERRO-FATALX
038600     END-IF.
038700*
038800     OPEN INPUT ARQ-FLATOUT.
038900     IF FS-FLATOUT                EQUAL ZEROS
039000        CONTINUE
039100     ELSE
039200        DISPLAY 'MM000003 - ERRO AO ABRIR FLATOUT - FS='
039300                                 FS-FLATOUT
039400        PERFORM RT-ERRO-FATAL    THRU RT-ERRO-FATALX
039500     END-IF.
039600*
039700     OPEN OUTPUT REL-ZERAGEM.
039800     IF FS-RELATO                 EQUAL ZEROS
039900        CONTINUE
040000     ELSE
040100        DISPLAY 'MM000003 - ERRO AO ABRIR RPTFILE - FS='
040200                                 FS-RELATO
040300        PERFORM RT-ERRO-FATAL    THRU RT-ERRO-FATALX
040400     END-IF.
040500*
040600 RT-ABRIR-ARQUIVOSX.
040700     EXIT.
040800*
040900*----------------------------------------------------------------*
041000 RT-PROCESSAR-SEC1                SECTION.
041100*  ---> Processa Secao 1 - leitura de QUOTEOUT com quebra de
041200*       controle por simbolo
041300*----------------------------------------------------------------*
041400*
041500     PERFORM RT-LER-QUOTEOUT      THRU RT-LER-QUOTEOUTX.
041600*
041700     PERFORM RT-TRATAR-QUOTEOUT   THRU RT-TRATAR-QUOTEOUTX
041800        UNTIL WSS-FIM-QTD         EQUAL 'S'.
041900*
042000     IF WS-SIMBOLO-ANT-QTD        NOT EQUAL SPACES
042100        PERFORM RT-QUEBRA-SIMBOLO-QTD
042200                                  THRU RT-QUEBRA-SIMBOLO-QTDX
042300     END-IF.
042400*
042500     PERFORM RT-TOTAIS-QTD        THRU RT-TOTAIS-QTDX.
042600*
042700     CLOSE ARQ-QUOTEOUT.
042800*
042900 RT-PROCESSAR-SEC1X.
043000     EXIT.
043100*
043200*----------------------------------------------------------------*
043300 RT-LER-QUOTEOUT                  SECTION.
043400*  ---> Leitura do arquivo QUOTEOUT
043500*----------------------------------------------------------------*
043600*
043700     READ ARQ-QUOTEOUT
043800          INTO QUOTEOUT-REC-WSI
043900       AT END
044000          MOVE 'S'                TO WSS-FIM-QTD
044100     END-READ.
044200*
044300     IF FS-QUOTEOUT                EQUAL ZEROS OR '10'
044400        CONTINUE
044500     ELSE
044600        DISPLAY 'MM000003 - ERRO AO LER QUOTEOUT - FS='
044700                                  FS-QUOTEOUT
044800        PERFORM RT-ERRO-FATAL     THRU RT-ERRO-FATALX
044900     END-IF.
045000*
045100 RT-LER-QUOTEOUTX.
045200     EXIT.
045300*
045400*----------------------------------------------------------------*
045500 RT-TRATAR-QUOTEOUT                SECTION.
045600*  ---> Verifica quebra de simbolo, grava detalhe, le proximo
045700*----------------------------------------------------------------*
045800*
045900     IF QO-SYMBOL-WSI              NOT EQUAL WS-SIMBOLO-ANT-QTD
046000        AND WS-SIMBOLO-ANT-QTD     NOT EQUAL SPACES
046100        PERFORM RT-QUEBRA-SIMBOLO-QTD
046200                                   THRU RT-QUEBRA-SIMBOLO-QTDX
046300     END-IF.
046400*
046500     MOVE QO-SYMBOL-WSI            TO WS-SIMBOLO-ANT-QTD.
046600*
046700     PERFORM RT-GRAVAR-DETALHE-QTD THRU RT-GRAVAR-DETALHE-QTDX.
046800*
046900     PERFORM RT-LER-QUOTEOUT       THRU RT-LER-QUOTEOUTX.
047000*
047100 RT-TRATAR-QUOTEOUTX.
047200     EXIT.
047300*
047400*----------------------------------------------------------------*
047500 RT-GRAVAR-DETALHE-QTD             SECTION.
047600*  ---> Monta e grava linha de detalhe da cotacao, contabiliza
047700*       o resultado e dispara alerta quando rejeitada
047800*----------------------------------------------------------------*
047900*
048000     MOVE QO-SEQ-WSI                TO SEQ-QTD-RPT.
048100     MOVE QO-SYMBOL-WSI             TO SIMBOLO-QTD-RPT.
048200     MOVE QO-QUOTE-TYPE-WSI         TO TIPO-QTD-RPT.
048300     MOVE QO-BID-PRICE-WSI          TO BID-QTD-RPT.
048400     MOVE QO-ASK-PRICE-WSI          TO ASK-QTD-RPT.
048500     MOVE QO-STATUS-WSI             TO STATUS-QTD-RPT.
048600     MOVE QO-REASON-WSI             TO RAZAO-QTD-RPT.
048700*
048800     WRITE REG-RELATO               FROM DET-RPT-QTD
048900                                     AFTER ADVANCING 1 LINE.
049000     ADD 1                          TO WS-LINHAS-PAGINA.
049100*
049200     EVALUATE TRUE
049300        WHEN QO-STAT-EXECUTED-WSI
049400              ADD 1                 TO WS-CONT-EXECUTADA
049500        WHEN QO-STAT-REJECTED-WSI
049600              ADD 1                 TO WS-CONT-REJEITADA
049700              PERFORM RT-GRAVAR-ALERTA
049800                                    THRU RT-GRAVAR-ALERTAX
049900        WHEN QO-STAT-NOQUOTE-WSI
050000              ADD 1                 TO WS-CONT-NOQUOTE
050100     END-EVALUATE.
050200*
050300     IF WS-LINHAS-PAGINA            GREATER 50
050400        PERFORM RT-NOVA-PAGINA-QTD  THRU RT-NOVA-PAGINA-QTDX
050500     END-IF.
050600*
050700 RT-GRAVAR-DETALHE-QTDX.
050800     EXIT.
050900*
051000*----------------------------------------------------------------*
051100 RT-GRAVAR-ALERTA                   SECTION.
051200*  ---> LogAndFeedBack - linha de alerta logo apos rejeicao,
051300*       carregando simbolo e motivo para a mesa conferir
051400*----------------------------------------------------------------*
051500*
051600     MOVE QO-SYMBOL-WSI              TO SIMBOLO-ALERTA-RPT.
051700     MOVE QO-REASON-WSI              TO RAZAO-ALERTA-RPT.
051800*
051900     WRITE REG-RELATO                FROM ALERTA-RPT
052000                                      AFTER ADVANCING 1 LINE.
052100     ADD 1                           TO WS-LINHAS-PAGINA.
052200*
052300 RT-GRAVAR-ALERTAX.
052400     EXIT.
052500*
052600*----------------------------------------------------------------*
052700 RT-NOVA-PAGINA-QTD                  SECTION.
052800*  ---> Quebra de pagina da Secao 1, repete cabecalho
052900*----------------------------------------------------------------*
053000*
053100     ADD 1                           TO WS-NUM-PAGINA.
053200*
053300     WRITE REG-RELATO                FROM CAB-RPT1
053400                                      AFTER ADVANCING TOP-OF-FORM.
053500     WRITE REG-RELATO                FROM CAB-RPT2-SEC1
053600                                      AFTER ADVANCING 2 LINES.
053700     WRITE REG-RELATO                FROM CAB-RPT3-SEC1
053800                                      AFTER ADVANCING 2 LINES.
053900*
054000     MOVE ZERO                       TO WS-LINHAS-PAGINA.
054100*
054200 RT-NOVA-PAGINA-QTDX.
054300     EXIT.
054400*
054500*----------------------------------------------------------------*
054600 RT-QUEBRA-SIMBOLO-QTD                SECTION.
054700*  ---> Grava subtotal do simbolo encerrado e acumula no total
054800*       geral da Secao 1
054900*----------------------------------------------------------------*
055000*
055100     MOVE WS-SIMBOLO-ANT-QTD           TO SIMBOLO-SUBT-QTD-RPT.
055200     MOVE WS-CONT-EXECUTADA            TO EXEC-SUBT-QTD-RPT.
055300     MOVE WS-CONT-REJEITADA            TO REJ-SUBT-QTD-RPT.
055400     MOVE WS-CONT-NOQUOTE              TO NOQ-SUBT-QTD-RPT.
055500*
055600     WRITE REG-RELATO                  FROM SUBTOT-RPT-QTD
055700                                        AFTER ADVANCING 2 LINES.
055800     ADD 2                             TO WS-LINHAS-PAGINA.
055900*
056000     ADD WS-CONT-EXECUTADA             TO WS-TOT-EXECUTADA.
056100     ADD WS-CONT-REJEITADA             TO WS-TOT-REJEITADA.
056200     ADD WS-CONT-NOQUOTE               TO WS-TOT-NOQUOTE.
056300*
056400     MOVE ZERO                         TO WS-CONT-EXECUTADA
056500                                           WS-CONT-REJEITADA
056600                                           WS-CONT-NOQUOTE.
056700*
056800 RT-QUEBRA-SIMBOLO-QTDX.
056900     EXIT.
057000*
057100*----------------------------------------------------------------*
057200 RT-TOTAIS-QTD                        SECTION.
057300*  ---> Grava linha de total geral da Secao 1
057400*----------------------------------------------------------------*
057500*
057600     MOVE WS-TOT-EXECUTADA             TO EXEC-TOT-QTD-RPT.
057700     MOVE WS-TOT-REJEITADA             TO REJ-TOT-QTD-RPT.
057800     MOVE WS-TOT-NOQUOTE                TO NOQ-TOT-QTD-RPT.
057900*
058000     WRITE REG-RELATO                  FROM TOTAL-RPT-QTD
058100                                        AFTER ADVANCING 3 LINES.
058200*
058300 RT-TOTAIS-QTDX.
058400     EXIT.
058500*
058600*----------------------------------------------------------------*
058700 RT-PROCESSAR-SEC2                     SECTION.
058800*  ---> Processa Secao 2 - leitura de FLATOUT com quebra de
058900*       controle por simbolo
059000*----------------------------------------------------------------*
059100*
059200     ADD 1                             TO WS-NUM-PAGINA.
059300*
059400     WRITE REG-RELATO                  FROM CAB-RPT1
059500                                        AFTER ADVANCING TOP-OF-FORM.
059600     WRITE REG-RELATO                  FROM CAB-RPT2-SEC2
059700                                        AFTER ADVANCING 2 LINES.
059800     WRITE REG-RELATO                  FROM CAB-RPT3-SEC2
059900                                        AFTER ADVANCING 2 LINES.
060000*
060100     MOVE ZERO                         TO WS-LINHAS-PAGINA.
060200*
060300     PERFORM RT-LER-FLATOUT            THRU RT-LER-FLATOUTX.
060400*
060500     PERFORM RT-TRATAR-FLATOUT         THRU RT-TRATAR-FLATOUTX
060600        UNTIL WSS-FIM-FLT              EQUAL 'S'.
060700*
060800     IF WS-SIMBOLO-ANT-FLT             NOT EQUAL SPACES
060900        PERFORM RT-QUEBRA-SIMBOLO-FLT
061000                                       THRU RT-QUEBRA-SIMBOLO-FLTX
061100     END-IF.
061200*
061300     PERFORM RT-TOTAIS-FLT             THRU RT-TOTAIS-FLTX.
061400*
061500     CLOSE ARQ-FLATOUT.
061600*
061700 RT-PROCESSAR-SEC2X.
061800     EXIT.
061900*
062000*----------------------------------------------------------------*
062100 RT-LER-FLATOUT                        SECTION.
062200*  ---> Leitura do arquivo FLATOUT
062300*----------------------------------------------------------------*
062400*
062500     READ ARQ-FLATOUT
062600          INTO FLATOUT-REC-WSR
062700       AT END
062800          MOVE 'S'                     TO WSS-FIM-FLT
062900     END-READ.
063000*
063100     IF FS-FLATOUT                     EQUAL ZEROS OR '10'
063200        CONTINUE
063300     ELSE
063400        DISPLAY 'MM000003 - ERRO AO LER FLATOUT - FS='
063500                                       FS-FLATOUT
063600        PERFORM RT-ERRO-FATAL          THRU RT-ERRO-FATALX
063700     END-IF.
063800*
063900 RT-LER-FLATOUTX.
064000     EXIT.
064100*
064200*----------------------------------------------------------------*
064300 RT-TRATAR-FLATOUT                     SECTION.
064400*  ---> Verifica quebra de simbolo, grava detalhe, le proximo
064500*----------------------------------------------------------------*
064600*
064700     IF FO-SYMBOL-WSR                   NOT EQUAL WS-SIMBOLO-ANT-FLT
064800        AND WS-SIMBOLO-ANT-FLT          NOT EQUAL SPACES
064900        PERFORM RT-QUEBRA-SIMBOLO-FLT
065000                                        THRU RT-QUEBRA-SIMBOLO-FLTX
065100     END-IF.
065200*
065300     MOVE FO-SYMBOL-WSR                 TO WS-SIMBOLO-ANT-FLT.
065400*
065500     PERFORM RT-GRAVAR-DETALHE-FLT      THRU RT-GRAVAR-DETALHE-FLTX.
065600*
065700     PERFORM RT-LER-FLATOUT             THRU RT-LER-FLATOUTX.
065800*
065900 RT-TRATAR-FLATOUTX.
066000     EXIT.
066100*
066200*----------------------------------------------------------------*
066300 RT-GRAVAR-DETALHE-FLT                 SECTION.
066400*  ---> Monta e grava linha de detalhe da ordem de zeragem e
066500*       acumula no subtotal do simbolo
066600*----------------------------------------------------------------*
066700*
066800     MOVE FO-FLAT-ID-WSR                 TO FLATID-FLT-RPT.
066900     MOVE FO-SYMBOL-WSR                  TO SIMBOLO-FLT-RPT.
067000     MOVE FO-SIDE-WSR                    TO LADO-FLT-RPT.
067100     MOVE FO-CUM-BASE-WSR                TO CUMBASE-FLT-RPT.
067200     MOVE FO-CUM-QUOTE-WSR               TO CUMQUOTE-FLT-RPT.
067300     MOVE FO-VWAP-WSR                    TO VWAP-FLT-RPT.
067400*
067500     WRITE REG-RELATO                    FROM DET-RPT-FLT
067600                                          AFTER ADVANCING 1 LINE.
067700     ADD 1                                TO WS-LINHAS-PAGINA.
067800*
067900     ADD FO-CUM-BASE-WSR                 TO WS-SUBTOT-CUMBASE.
068000     ADD FO-CUM-QUOTE-WSR                TO WS-SUBTOT-CUMQUOTE.
068100*
068200     IF WS-LINHAS-PAGINA                  GREATER 50
068300        PERFORM RT-NOVA-PAGINA-FLT        THRU RT-NOVA-PAGINA-FLTX
068400     END-IF.
068500*
068600 RT-GRAVAR-DETALHE-FLTX.
068700     EXIT.
068800*
068900*----------------------------------------------------------------*
069000 RT-NOVA-PAGINA-FLT                      SECTION.
069100*  ---> Quebra de pagina da Secao 2, repete cabecalho
069200*----------------------------------------------------------------*
069300*
069400     ADD 1                                TO WS-NUM-PAGINA.
069500*
069600     WRITE REG-RELATO                     FROM CAB-RPT1
069700                                           AFTER ADVANCING TOP-OF-FORM.
069800     WRITE REG-RELATO                     FROM CAB-RPT2-SEC2
069900                                           AFTER ADVANCING 2 LINES.
070000     WRITE REG-RELATO                     FROM CAB-RPT3-SEC2
070100                                           AFTER ADVANCING 2 LINES.
070200*
070300     MOVE ZERO                            TO WS-LINHAS-PAGINA.
070400*
070500 RT-NOVA-PAGINA-FLTX.
070600     EXIT.
070700*
070800*----------------------------------------------------------------*
070900 RT-QUEBRA-SIMBOLO-FLT                   SECTION.
071000*  ---> Grava subtotal do simbolo encerrado e acumula no total
071100*       geral da Secao 2
071200*----------------------------------------------------------------*
071300*
071400     MOVE WS-SIMBOLO-ANT-FLT              TO SIMBOLO-SUBT-FLT-RPT.
071500     MOVE WS-SUBTOT-CUMBASE                TO CUMBASE-SUBT-FLT-RPT.
071600     MOVE WS-SUBTOT-CUMQUOTE               TO CUMQUOTE-SUBT-FLT-RPT.
071700*
071800     WRITE REG-RELATO                      FROM SUBTOT-RPT-FLT
071900                                            AFTER ADVANCING 2 LINES.
072000     ADD 2                                 TO WS-LINHAS-PAGINA.
072100*
072200     ADD WS-SUBTOT-CUMBASE                 TO WS-TOT-CUMBASE.
072300     ADD WS-SUBTOT-CUMQUOTE                TO WS-TOT-CUMQUOTE.
072400*
072500     MOVE ZERO                             TO WS-SUBTOT-CUMBASE
072600                                               WS-SUBTOT-CUMQUOTE.
072700*
072800 RT-QUEBRA-SIMBOLO-FLTX.
072900     EXIT.
073000*
073100*----------------------------------------------------------------*
073200 RT-TOTAIS-FLT                           SECTION.
073300*  ---> Grava linha de total geral da Secao 2
073400*----------------------------------------------------------------*
073500*
073600     MOVE WS-TOT-CUMBASE                  TO CUMBASE-TOT-FLT-RPT.
073700     MOVE WS-TOT-CUMQUOTE                  TO CUMQUOTE-TOT-FLT-RPT.
073800*
073900     WRITE REG-RELATO                      FROM TOTAL-RPT-FLT
074000                                            AFTER ADVANCING 3 LINES.
074100*
074200 RT-TOTAIS-FLTX.
074300     EXIT.
074400*
074500*----------------------------------------------------------------*
074600 RT-FINALIZAR                            SECTION.
074700*  ---> Fecha relatorio
074800*----------------------------------------------------------------*
074900*
075000     CLOSE REL-ZERAGEM.
075100*
075200 RT-FINALIZARX.
075300     EXIT.
075400*
075500*----------------------------------------------------------------*
075600 RT-ERRO-FATAL                           SECTION.
075700*  ---> Erro irrecuperavel de E/S - encerra o batch
075800*----------------------------------------------------------------*
075900*
076000     DISPLAY 'MM000003 - PROCESSAMENTO ABORTADO POR ERRO DE E/S'.
076100     STOP RUN.
076200*
076300 RT-ERRO-FATALX.
076400     EXIT.
076500*
076600*----------------------------------------------------------------*
076700*                   F I M  D O  P R O G R A M A
076800*----------------------------------------------------------------*
