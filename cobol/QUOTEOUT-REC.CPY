000100*================================================================*
000200*    QUOTEOUT-REC.CPY                                           *
000300*    LAYOUT DO REGISTRO DE RESULTADO DE COTACAO (QUOTEOUT)      *
000400*--------------------------------------------------------------*
000500*    GRAVADO PELO MM000001, UM REGISTRO POR QUOTEREQ PROCESSADO *
000600*    (EXECUTED / REJECTED / NOQUOTE). LIDO PELO MM000003 PARA   *
000700*    MONTAR O RELATORIO DA SECAO 1.                             *
000800*----------------------------------------------------------------*
000900*    HISTORICO DE ALTERACOES                                    *
001000*    24 JUN 1987  ARM  CHAMADO 0119 - LAYOUT ORIGINAL            *CH0119  
001100*    11 MAY 1993  LCS  CHAMADO 0301 - INCLUIDO QO-STRATEGY       *CH0301  
001200*    22 SEP 1998  RFT  CHAMADO 0399 - REVISAO BUGS ANO 2000      *CH0399  
001300*----------------------------------------------------------------*
001400 01  QUOTEOUT-REC::.
001500     03  QO-SEQ::                 PIC 9(06).
001600     03  QO-SYMBOL::              PIC X(10).
001700     03  QO-QUOTE-TYPE::          PIC X(07).
001800         88  QO-TIPO-BID::        VALUE 'BID    '.
001900         88  QO-TIPO-ASK::        VALUE 'ASK    '.
002000         88  QO-TIPO-BIDASK::     VALUE 'BIDASK '.
002100         88  QO-TIPO-NONE::       VALUE 'NONE   '.
002200     03  QO-BID-PRICE::           PIC S9(07)V9(05) COMP-3.
002300     03  QO-ASK-PRICE::           PIC S9(07)V9(05) COMP-3.
002400     03  QO-SIZE::                PIC S9(07)V9(02) COMP-3.
002500     03  QO-STRATEGY::            PIC X(20).
002600     03  QO-STATUS::              PIC X(08).
002700         88  QO-STAT-EXECUTED::   VALUE 'EXECUTED'.
002800         88  QO-STAT-REJECTED::   VALUE 'REJECTED'.
002900         88  QO-STAT-NOQUOTE::    VALUE 'NOQUOTE '.
003000     03  QO-REASON::              PIC X(30).
003100     03  FILLER                   PIC X(05)        VALUE SPACES.
003200*----------------------------------------------------------------*
