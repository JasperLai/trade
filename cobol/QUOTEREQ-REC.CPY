000100*================================================================*
000200*    QUOTEREQ-REC.CPY                                           *
000300*    LAYOUT DO REGISTRO DE SOLICITACAO DE COTACAO (QUOTEREQ)    *
000400*--------------------------------------------------------------*
000500*    UM REGISTRO POR DECISAO DE COTACAO A PROCESSAR.            *
000600*    QR-SEQ CASA COM MD-SEQ DO EVENTO DE PROFUNDIDADE A USAR.    *
000700*----------------------------------------------------------------*
000800*    HISTORICO DE ALTERACOES                                    *
000900*    17 JUN 1987  ARM  CHAMADO 0118 - LAYOUT ORIGINAL            *CH0118  
001000*    11 MAY 1993  LCS  CHAMADO 0301 - INCLUIDO QR-MODE           *CH0301  
001100*    22 SEP 1998  RFT  CHAMADO 0399 - REVISAO BUGS ANO 2000      *CH0399  
001200*----------------------------------------------------------------*
001300 01  QUOTEREQ-REC::.
001400     03  QR-SEQ::                 PIC 9(06).
001500     03  QR-SYMBOL::              PIC X(10).
001600     03  QR-STRATEGY::            PIC X(06).
001700         88  QR-ESTRAT-SIMPLE::   VALUE 'SIMPLE'.
001800         88  QR-ESTRAT-VWAP::     VALUE 'VWAP  '.
001900     03  QR-MODE::                PIC X(07).
002000         88  QR-MODO-BID::        VALUE 'BID    '.
002100         88  QR-MODO-ASK::        VALUE 'ASK    '.
002200         88  QR-MODO-BIDASK::     VALUE 'BIDASK '.
002300     03  FILLER                   PIC X(04)        VALUE SPACES.
002400*----------------------------------------------------------------*
