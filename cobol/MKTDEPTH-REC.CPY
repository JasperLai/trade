000100*================================================================*
000200*    MKTDEPTH-REC.CPY                                           *
000300*    LAYOUT DO REGISTRO DE PROFUNDIDADE DE MERCADO (MKTDEPTH)   *
000400*--------------------------------------------------------------*
000500*    UM REGISTRO POR (SIMBOLO, PROVEDOR, LADO, NIVEL).          *
000600*    REGISTROS COM O MESMO MD-SEQ PERTENCEM AO MESMO EVENTO     *
000700*    DE MERCADO.                                                *
000800*--------------------------------------------------------------*
000900*    INCLUIR COM REPLACING ==::== BY ==-xxx== PARA GERAR UM     *
001000*    ALIAS DE CAMPOS PROPRIO DO BUFFER FD OU DA AREA WORKING.   *
001100*----------------------------------------------------------------*
001200*    HISTORICO DE ALTERACOES                                    *
001300*    15 JUN 1987  ARM  CHAMADO 0117 - LAYOUT ORIGINAL            *CH0117  
001400*    04 FEB 1991  LCS  CHAMADO 0274 - AJUSTE PIC MD-QTY          *CH0274  
001500*    22 SEP 1998  RFT  CHAMADO 0399 - REVISAO BUGS ANO 2000      *CH0399  
001600*----------------------------------------------------------------*
001700 01  MKTDEPTH-REC::.
001800     03  MD-SEQ::                 PIC 9(06).
001900     03  MD-SYMBOL::              PIC X(10).
002000     03  MD-PROVIDER::            PIC X(10).
002100     03  MD-SIDE::                PIC X(01).
002200         88  MD-LADO-ASK::        VALUE 'A'.
002300         88  MD-LADO-BID::        VALUE 'B'.
002400     03  MD-LEVEL-NO::            PIC 9(02).
002500     03  MD-PRICE::               PIC S9(07)V9(05) COMP-3.
002600     03  MD-QTY::                 PIC S9(07)V9(02) COMP-3.
002700     03  FILLER                   PIC X(05)        VALUE SPACES.
002800*----------------------------------------------------------------*
