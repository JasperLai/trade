000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     MM000002.
000500 AUTHOR.                         ArnaldoRMatos.
000600 INSTALLATION.                   MESA DE OPERACOES - ZERAGEM DE
000700                                  POSICAO.
000800 DATE-WRITTEN.                   02 MAR 1990.
000900 DATE-COMPILED.
001000 SECURITY.                       CONFIDENCIAL - USO INTERNO DA
001100                                  MESA DE OPERACOES.
001200*----------------------------------------------------------------*
001300*REMARKS.
001400*     *----------------------------------------------------------*
001500*     *#NOME     : MM000002 ---> Quebra e Execucao de Ordem de   *
001600*     *            Zeragem (VWAP)                                *
001700*     *----------------------------------------------------------*
001800*     *#TIPO     : COBOL - BATCH MESA DE OPERACOES               *
001900*     *----------------------------------------------------------*
002000*     *#ANALISTA : ARNALDO R MATOS                                *
002100*     *----------------------------------------------------------*
002200*     *#FUNCAO   : LER CADA SINAL DE ZERAGEM (FLATSIG), MONTAR O  *
002300*     *            LIVRO CONSOLIDADO DO SIMBOLO A PARTIR DO       *
002400*     *            ARQUIVO DE PROFUNDIDADE, QUEBRAR O ALVO EM     *
002500*     *            ORDENS FILHAS PELA REGRA VWAP, SIMULAR A       *
002600*     *            EXECUCAO (TODA FILHA EXECUTA INTEGRALMENTE NO  *
002700*     *            SEU PROPRIO PRECO) E GRAVAR O RESUMO DA        *
002800*     *            ORDEM-MAE COM O VWAP REALIZADO.                *
002900*     *----------------------------------------------------------*
003000*     * HISTORICO DE MANUTENCAO                                  *
003100*     *----------------------------------------------------------*
003200*     * 02 MAR 1990  ARM  CHAMADO 0210 - VERSAO ORIGINAL, SO      CH0210  
003300*     *                   ALVO EM QUANTIDADE BASE (BUY/SELL)      *
003400*     * 14 AUG 1994  LCS  CHAMADO 0318 - INCLUIDO O ALVO EM       CH0318  
003500*     *                   NOCIONAL (QUOTE) COM INTENT MAKER,      *
003600*     *                   TAKER E AUTO                            *
003700*     * 22 SEP 1998  RFT  CHAMADO 0399 - REVISAO BUGS ANO 2000,   CH0399  
003800*     *                   NENHUM CAMPO DE DATA NESTE PROGRAMA     *
003900*     * 09 MAY 2001  WSM  CHAMADO 0430 - TRUNCAMENTO DA QUANTI-   CH0430  
004000*     *                   DADE DA FILHA PASSOU A RESPEITAR A      *
004100*     *                   CASA DECIMAL DO SIMBOLO (FLS-QTY-SCALE),*
004200*     *                   ANTES ERA SEMPRE DUAS CASAS             *
004300*     * 17 OCT 2005  CAS  CHAMADO 0498 - VWAP REALIZADO PASSOU A  CH0498  
004400*     *                   SER ARREDONDADO NA CASA DE PRECO DO     *
004500*     *                   SIMBOLO (FLS-PRICE-SCALE), ANTES FIXO   *
004600*     *                   EM CINCO CASAS                          *
004700*     * 21 NOV 2011  RFT  CHAMADO 0588 - LIVRO MESCLADO PASSOU A  CH0588  
004800*     *                   PRESERVAR A ORDEM DE CHEGADA DOS        *
004900*     *                   PROVEDORES QUANDO HA EMPATE DE PRECO    *
005000*     *----------------------------------------------------------*
005100*
005200*================================================================*
005300 ENVIRONMENT                     DIVISION.
005400*================================================================*
005500 CONFIGURATION                   SECTION.
005600*----------------------------------------------------------------*
005700 SPECIAL-NAMES.
005800     C01                         IS TOP-OF-FORM.
005900*----------------------------------------------------------------*
006000 INPUT-OUTPUT                    SECTION.
006100*----------------------------------------------------------------*
006200 FILE-CONTROL.
006300*
006400     SELECT ARQ-MKTDEPTH         ASSIGN TO MKTDEPTH
006500            ORGANIZATION         IS LINE SEQUENTIAL
006600            FILE STATUS          IS FS-MKTDEPTH.
006700*
006800     SELECT ARQ-FLATSIG          ASSIGN TO FLATSIG
006900            ORGANIZATION         IS LINE SEQUENTIAL
007000            FILE STATUS          IS FS-FLATSIG.
007100*
007200     SELECT ARQ-CHILDOUT         ASSIGN TO CHILDOUT
007300            ORGANIZATION         IS LINE SEQUENTIAL
007400            FILE STATUS          IS FS-CHILDOUT.
007500*
007600     SELECT ARQ-FLATOUT          ASSIGN TO FLATOUT
007700            ORGANIZATION         IS LINE SEQUENTIAL
007800            FILE STATUS          IS FS-FLATOUT.
007900*
008000*================================================================*
008100 DATA                            DIVISION.
008200*================================================================*
008300 FILE                            SECTION.
008400*----------------------------------------------------------------*
008500 FD  ARQ-MKTDEPTH                VALUE OF FILE-ID IS 'MKTDEPTH'
008600     LABEL RECORDS               IS STANDARD
008700     DATA RECORD                 IS MKTDEPTH-REC-FDM.
008800 COPY 'MKTDEPTH-REC.CPY'         REPLACING ==::== BY ==-FDM==.
008900*
009000 FD  ARQ-FLATSIG                 VALUE OF FILE-ID IS 'FLATSIG'
009100     LABEL RECORDS               IS STANDARD
009200     DATA RECORD                 IS FLATSIG-REC-FDS.
009300 COPY 'FLATSIG-REC.CPY'          REPLACING ==::== BY ==-FDS==.
009400*
009500 FD  ARQ-CHILDOUT                VALUE OF FILE-ID IS 'CHILDOUT'
009600     LABEL RECORDS               IS STANDARD
009700     DATA RECORD                 IS CHILDOUT-REC-FDC.
009800 COPY 'CHILDOUT-REC.CPY'         REPLACING ==::== BY ==-FDC==.
009900*
010000 FD  ARQ-FLATOUT                 VALUE OF FILE-ID IS 'FLATOUT'
010100     LABEL RECORDS               IS STANDARD
010200     DATA RECORD                 IS FLATOUT-REC-FDL.
010300 COPY 'FLATOUT-REC.CPY'          REPLACING ==::== BY ==-FDL==.
010400*
010500*----------------------------------------------------------------*
010600 WORKING-STORAGE                 SECTION.
010700*----------------------------------------------------------------*
010800 77  FILLER                      PIC  X(033)         VALUE
010900     'III  WORKING STORAGE SECTION III'.
011000*
011100 77  WSS-FIM-MKT                 PIC  X(001)         VALUE 'N'.
011200 77  WSS-FIM-SIG                 PIC  X(001)         VALUE 'N'.
011300 77  WSS-HOUVE-TROCA             PIC  X(001)         VALUE 'N'.
011400*
011500 01  WSS-AUXILIARES.
011600     03  WSS-MENSAGEM            PIC  X(060)         VALUE SPACES.
011700     03  FS-MKTDEPTH             PIC  X(002)         VALUE SPACES.
011800     03  FS-FLATSIG              PIC  X(002)         VALUE SPACES.
011900     03  FS-CHILDOUT             PIC  X(002)         VALUE SPACES.
012000     03  FS-FLATOUT              PIC  X(002)         VALUE SPACES.
012100*
012200*----------------------------------------------------------------*
012300*    AREA DE DEBUG/DUMP (TRACE) - SOMENTE PARA DISPLAY EM CASO
012400*    DE ANALISE DE INCIDENTE, NAO PARTICIPA DO CALCULO
012500*----------------------------------------------------------------*
012600 01  WS-AREA-DEBUG-SIG.
012700     03  WS-DBG-SIG-SEQ          PIC  9(006).
012800     03  WS-DBG-SIG-SYMBOL       PIC  X(010).
012900     03  WS-DBG-SIG-SIDE         PIC  X(004).
013000 01  WS-AREA-DEBUG-SIG-R         REDEFINES WS-AREA-DEBUG-SIG.
013100     03  WS-DBG-SIG-LINHA        PIC  X(020).
013200*
013300 01  WS-AREA-DEBUG-CHILD.
013400     03  WS-DBG-CHILD-FLAT-ID    PIC  9(006).
013500     03  WS-DBG-CHILD-NO         PIC  9(004).
013600 01  WS-AREA-DEBUG-CHILD-R       REDEFINES WS-AREA-DEBUG-CHILD.
013700     03  WS-DBG-CHILD-LINHA      PIC  X(010).
013800*
013900 01  WS-LIMITES-PROG.
014000     03  WS-MKT-MAX              PIC  9(005)         VALUE 02000.
014100     03  WS-LIVRO-MAX            PIC  9(003)         VALUE 500.
014200 01  WS-LIMITES-PROG-R           REDEFINES WS-LIMITES-PROG.
014300     03  WS-LIMITES-PROG-DISP    PIC  X(008).
014400*
014500*----------------------------------------------------------------*
014600*    CONTADORES E SUBSCRITOS - TODOS COMP
014700*----------------------------------------------------------------*
014800 01  WS-CONTADORES.
014900     03  WS-MKT-QTD              PIC  9(005) COMP   VALUE ZERO.
015000     03  WS-LIVRO-A-QTD          PIC  9(003) COMP   VALUE ZERO.
015100     03  WS-LIVRO-B-QTD          PIC  9(003) COMP   VALUE ZERO.
015200     03  IX-MKT                  PIC  9(005) COMP   VALUE ZERO.
015300     03  IX-LA                   PIC  9(003) COMP   VALUE ZERO.
015400     03  IX-LB                   PIC  9(003) COMP   VALUE ZERO.
015500     03  WSS-CONTADOR-FLAT       PIC  9(006) COMP   VALUE ZERO.
015600     03  WS-CHILD-NO             PIC  9(004) COMP   VALUE ZERO.
015700*
015800*----------------------------------------------------------------*
015900*    TABELA EM MEMORIA - CARGA INTEGRAL DO ARQUIVO MKTDEPTH
016000*----------------------------------------------------------------*
016100 01  MKTDEPTH-REC-WSM.
016200     03  MD-SEQ-WSM              PIC  9(006).
016300     03  MD-SYMBOL-WSM           PIC  X(010).
016400     03  MD-PROVIDER-WSM         PIC  X(010).
016500     03  MD-SIDE-WSM             PIC  X(001).
016600     03  MD-LEVEL-NO-WSM         PIC  9(002).
016700     03  MD-PRICE-WSM            PIC  S9(007)V9(005) COMP-3.
016800     03  MD-QTY-WSM              PIC  S9(007)V9(002) COMP-3.
016900     03  FILLER                  PIC  X(005)         VALUE SPACES.
017000*
017100 01  WS-TAB-MKT.
017200     03  WS-MKT-ENTRY            OCCURS 2000 TIMES.
017300         05  MD-SEQ-TBM          PIC  9(006).
017400         05  MD-SYMBOL-TBM       PIC  X(010).
017500         05  MD-PROVIDER-TBM     PIC  X(010).
017600         05  MD-SIDE-TBM         PIC  X(001).
017700             88  MD-LADO-ASK-TBM VALUE 'A'.
017800             88  MD-LADO-BID-TBM VALUE 'B'.
017900         05  MD-LEVEL-NO-TBM     PIC  9(002).
018000         05  MD-PRICE-TBM        PIC  S9(007)V9(005) COMP-3.
018100         05  MD-QTY-TBM          PIC  S9(007)V9(002) COMP-3.
018200*
018300*----------------------------------------------------------------*
018400*    LIVRO CONSOLIDADO DO SIMBOLO CORRENTE - MONTADO A CADA
018500*    SINAL DE ZERAGEM. ASK EM ORDEM CRESCENTE DE PRECO, BID EM
018600*    ORDEM DECRESCENTE. CADA ENTRADA E UMA FATIA DE UM PROVEDOR.
018700*----------------------------------------------------------------*
018800 01  WS-LIVRO-ASK.
018900     03  WS-LIVRO-A-ENTRY        OCCURS 500 TIMES.
019000         05  LVR-A-PRICE         PIC  S9(007)V9(005) COMP-3.
019100         05  LVR-A-PROVIDER      PIC  X(010).
019200         05  LVR-A-QTY           PIC  S9(007)V9(002) COMP-3.
019300*
019400 01  WS-LIVRO-BID.
019500     03  WS-LIVRO-B-ENTRY        OCCURS 500 TIMES.
019600         05  LVR-B-PRICE         PIC  S9(007)V9(005) COMP-3.
019700         05  LVR-B-PROVIDER      PIC  X(010).
019800         05  LVR-B-QTY           PIC  S9(007)V9(002) COMP-3.
019900*
020000 01  WS-TROCA-AREA.
020100     03  WS-TROCA-PRECO          PIC  S9(007)V9(005) COMP-3.
020200     03  WS-TROCA-PROVIDER       PIC  X(010).
020300     03  WS-TROCA-QTY            PIC  S9(007)V9(002) COMP-3.
020400*
020500*----------------------------------------------------------------*
020600*    AREAS DE CALCULO DA QUEBRA VWAP (FxVwapStrategy)
020700*----------------------------------------------------------------*
020800 01  WS-CALC-QUEBRA.
020900     03  WS-RESTANTE             PIC  S9(009)V9(002) COMP-3.
021000     03  WS-TOMADO               PIC  S9(007)V9(002) COMP-3.
021100     03  WS-TOMADO-QUOTE         PIC  S9(009)V9(002) COMP-3.
021200     03  WS-QUOTE-AVAIL          PIC  S9(011)V9(002) COMP-3.
021300     03  WS-QTD-BRUTA            PIC  S9(007)V9(002) COMP-3.
021400     03  WS-QTD-FILHO            PIC  S9(007)V9(002) COMP-3.
021500     03  WS-QTD-DIVISOR          PIC  S9(007) COMP.
021600     03  WS-QTD-INTEIRA          PIC  S9(009) COMP.
021700     03  WS-QTD-QUOCIENTE        PIC  S9(009) COMP.
021800     03  WS-PRECO-BRUTO          PIC  S9(007)V9(005) COMP-3.
021900     03  WS-PRECO-ALINHADO       PIC  S9(007)V9(005) COMP-3.
022000     03  WS-TICKS-INTEIROS       PIC  S9(009) COMP.
022100     03  WS-TICKS-RESTO          PIC  S9(007)V9(005) COMP-3.
022200     03  WS-FATOR-PRECO          PIC  S9(007) COMP.
022300     03  WS-PRECO-ESCALADO       PIC  S9(013)V9(005) COMP-3.
022400*
022500*----------------------------------------------------------------*
022600*    DADOS DA FILHA PRESTES A SER GRAVADA
022700*----------------------------------------------------------------*
022800 01  WS-DADOS-FILHA.
022900     03  WS-CHILD-SIDE           PIC  X(004)         VALUE SPACES.
023000     03  WS-CHILD-PRICE          PIC  S9(007)V9(005) COMP-3.
023100     03  WS-CHILD-QTY            PIC  S9(007)V9(002) COMP-3.
023200     03  WS-CHILD-PROVIDER       PIC  X(010)         VALUE SPACES.
023300*
023400*----------------------------------------------------------------*
023500*    ACUMULADORES DA ORDEM-MAE CORRENTE
023600*----------------------------------------------------------------*
023700 01  WS-ACUMULA-PAI.
023800     03  WS-PARENT-CUMBASE       PIC  S9(009)V9(002) COMP-3.
023900     03  WS-PARENT-CUMQUOTE      PIC  S9(011)V9(002) COMP-3.
024000     03  WS-VWAP-BRUTO           PIC  S9(007)V9(010) COMP-3.
024100     03  WS-VWAP-REALIZADO       PIC  S9(007)V9(005) COMP-3.
024200*
024300*----------------------------------------------------------------*
024400*    AREA DE ARQUIVOS NA WORKING - REGISTROS DE ENTRADA/SAIDA
024500*----------------------------------------------------------------*
024600 COPY 'FLATSIG-REC.CPY'          REPLACING ==::== BY ==-WSF==.
024700*
024800 COPY 'CHILDOUT-REC.CPY'         REPLACING ==::== BY ==-WSC==.
024900*
025000 COPY 'FLATOUT-REC.CPY'          REPLACING ==::== BY ==-WSL==.
025100*
025200*----------------------------------------------------------------*
025300 PROCEDURE                       DIVISION.
025400*================================================================*
025500 RT-PRINCIPAL                    SECTION.
025600*----------------------------------------------------------------*
025700*
025800     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
025900*
026000     PERFORM RT-PROCESSAR        THRU RT-PROCESSARX
026100         UNTIL WSS-FIM-SIG       EQUAL 'S'.
026200*
026300     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
026400*
026500     STOP RUN.
026600*
026700 RT-PRINCIPALX.
026800     EXIT.
026900*
027000*----------------------------------------------------------------*
027100 RT-INICIALIZAR                  SECTION.
027200*----------------------------------------------------------------*
027300*
027400     PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.
027500*
027600     PERFORM RT-CARREGAR-MKTDEPTH
027700                                 THRU RT-CARREGAR-MKTDEPTHX.
027800*
027900     PERFORM RT-LER-FLATSIG      THRU RT-LER-FLATSIGX.
028000*
028100 RT-INICIALIZARX.
028200     EXIT.
028300*
028400*----------------------------------------------------------------*
028500 RT-ABRIR-ARQUIVOS               SECTION.
028600*----------------------------------------------------------------*
028700*
028800     OPEN INPUT ARQ-MKTDEPTH.
028900     IF FS-MKTDEPTH              NOT EQUAL '00'
029000        MOVE 'ERRO AO ABRIR ARQUIVO MKTDEPTH'
029100                                 TO WSS-MENSAGEM
029200        PERFORM RT-ERRO-FATAL    THRU RT-ERRO-FATALX
029300     END-IF.
029400*
029500     OPEN INPUT ARQ-FLATSIG.
029600     IF FS-FLATSIG               NOT EQUAL '00'
029700        MOVE 'ERRO AO ABRIR ARQUIVO FLATSIG'
029800                                 TO WSS-MENSAGEM
029900        PERFORM RT-ERRO-FATAL    THRU RT-ERRO-FATALX
030000     END-IF.
030100*
030200     OPEN OUTPUT ARQ-CHILDOUT.
030300     IF FS-CHILDOUT              NOT EQUAL '00'
030400        MOVE 'ERRO AO ABRIR ARQUIVO CHILDOUT'
030500                                 TO WSS-MENSAGEM
030600        PERFORM RT-ERRO-FATAL    THRU RT-ERRO-FATALX
030700     END-IF.
030800*
030900     OPEN OUTPUT ARQ-FLATOUT.
031000     IF FS-FLATOUT               NOT EQUAL '00'
031100        MOVE 'ERRO AO ABRIR ARQUIVO FLATOUT'
031200                                 TO WSS-MENSAGEM
031300        PERFORM RT-ERRO-FATAL    THRU RT-ERRO-FATALX
031400     END-IF.
031500*
031600 RT-ABRIR-ARQUIVOSX.
031700     EXIT.
031800*
031900*----------------------------------------------------------------*
032000 RT-CARREGAR-MKTDEPTH            SECTION.
032100*----------------------------------------------------------------*
032200*
032300     PERFORM RT-LER-MKTDEPTH     THRU RT-LER-MKTDEPTHX.
032400*
032500     PERFORM RT-CARREGAR-MKTDEPTH-UM
032600                                 THRU RT-CARREGAR-MKTDEPTH-UMX
032700         UNTIL WSS-FIM-MKT       EQUAL 'S'.
032800*
032900 RT-CARREGAR-MKTDEPTHX.
033000     EXIT.
033100*
033200*----------------------------------------------------------------*
033300 RT-CARREGAR-MKTDEPTH-UM         SECTION.
033400*----------------------------------------------------------------*
033500*
033600     ADD 1                       TO WS-MKT-QTD.
033700     MOVE MKTDEPTH-REC-WSM       TO WS-MKT-ENTRY(WS-MKT-QTD).
033800*
033900     PERFORM RT-LER-MKTDEPTH     THRU RT-LER-MKTDEPTHX.
034000*
034100 RT-CARREGAR-MKTDEPTH-UMX.
034200     EXIT.
034300*
034400*----------------------------------------------------------------*
034500 RT-LER-MKTDEPTH                 SECTION.
034600*----------------------------------------------------------------*
034700*
034800     READ ARQ-MKTDEPTH
034900          INTO MKTDEPTH-REC-WSM
035000       AT END
035100          MOVE 'S'               TO WSS-FIM-MKT
035200          GO TO RT-LER-MKTDEPTHX
035300     END-READ.
035400*
035500     IF FS-MKTDEPTH              NOT EQUAL '00'
035600        MOVE 'ERRO AO LER ARQUIVO MKTDEPTH'
035700                                 TO WSS-MENSAGEM
035800        PERFORM RT-ERRO-FATAL    THRU RT-ERRO-FATALX
035900     END-IF.
036000*
036100 RT-LER-MKTDEPTHX.
036200     EXIT.
036300*
036400*----------------------------------------------------------------*
036500 RT-PROCESSAR                    SECTION.
036600*  ---> Trata o sinal de zeragem corrente e avanca a leitura
036700*----------------------------------------------------------------*
036800*
036900     ADD 1                       TO WSS-CONTADOR-FLAT.
037000     MOVE ZERO                   TO WS-CHILD-NO
037100                                     WS-PARENT-CUMBASE
037200                                     WS-PARENT-CUMQUOTE.
037300*
037400     PERFORM RT-MONTAR-LIVRO     THRU RT-MONTAR-LIVROX.
037500*
037600     EVALUATE TRUE
037700        WHEN FLS-LADO-BUY-WSF  AND FLS-TGT-BASE-WSF
037800              PERFORM RT-SPLIT-BUY-BASE
037900                                 THRU RT-SPLIT-BUY-BASEX
038000        WHEN FLS-LADO-SELL-WSF AND FLS-TGT-BASE-WSF
038100              PERFORM RT-SPLIT-SELL-BASE
038200                                 THRU RT-SPLIT-SELL-BASEX
038300        WHEN FLS-LADO-BUY-WSF  AND FLS-TGT-QUOTE-WSF
038400              PERFORM RT-SPLIT-BUY-QUOTE
038500                                 THRU RT-SPLIT-BUY-QUOTEX
038600        WHEN FLS-LADO-SELL-WSF AND FLS-TGT-QUOTE-WSF
038700              PERFORM RT-SPLIT-SELL-QUOTE
038800                                 THRU RT-SPLIT-SELL-QUOTEX
038900        WHEN OTHER
039000              CONTINUE
039100     END-EVALUATE.
039200*
039300     PERFORM RT-CALC-VWAP-REALIZADO
039400                                 THRU RT-CALC-VWAP-REALIZADOX.
039500*
039600     PERFORM RT-GRAVAR-FLATOUT   THRU RT-GRAVAR-FLATOUTX.
039700*
039800     PERFORM RT-LER-FLATSIG      THRU RT-LER-FLATSIGX.
039900*
040000 RT-PROCESSARX.
040100     EXIT.
040200*
040300*----------------------------------------------------------------*
040400 RT-LER-FLATSIG                  SECTION.
040500*----------------------------------------------------------------*
040600*
040700     READ ARQ-FLATSIG
040800          INTO FLATSIG-REC-WSF
040900       AT END
041000          MOVE 'S'               TO WSS-FIM-SIG
041100          GO TO RT-LER-FLATSIGX
041200     END-READ.
041300*
041400     IF FS-FLATSIG               NOT EQUAL '00'
041500        MOVE 'ERRO AO LER ARQUIVO FLATSIG'
041600                                 TO WSS-MENSAGEM
041700        PERFORM RT-ERRO-FATAL    THRU RT-ERRO-FATALX
041800     END-IF.
041900*
042000 RT-LER-FLATSIGX.
042100     EXIT.
042200*
042300*----------------------------------------------------------------*
042400 RT-MONTAR-LIVRO                 SECTION.
042500*  ---> Monta o livro consolidado do simbolo a partir da tabela
042600*       de profundidade (FLS-SEQ/FLS-SYMBOL) e o ordena
042700*----------------------------------------------------------------*
042800*
042900     MOVE ZERO                   TO WS-LIVRO-A-QTD WS-LIVRO-B-QTD.
043000*
043100     IF WS-MKT-QTD                GREATER ZERO
043200        PERFORM RT-MONTAR-LIVRO-UM
043300                                 THRU RT-MONTAR-LIVRO-UMX
043400            VARYING IX-MKT FROM 1 BY 1
043500                    UNTIL IX-MKT GREATER WS-MKT-QTD
043600     END-IF.
043700*
043800     PERFORM RT-ORDENAR-LIVRO-ASK
043900                                 THRU RT-ORDENAR-LIVRO-ASKX.
044000     PERFORM RT-ORDENAR-LIVRO-BID
044100                                 THRU RT-ORDENAR-LIVRO-BIDX.
044200*
044300 RT-MONTAR-LIVROX.
044400     EXIT.
044500*
044600*----------------------------------------------------------------*
044700 RT-MONTAR-LIVRO-UM              SECTION.
044800*----------------------------------------------------------------*
044900*
045000     IF MD-SEQ-TBM(IX-MKT)        EQUAL FLS-SEQ-WSF
045100        AND MD-SYMBOL-TBM(IX-MKT) EQUAL FLS-SYMBOL-WSF
045200        IF MD-LADO-ASK-TBM(IX-MKT)
045300           ADD 1                  TO WS-LIVRO-A-QTD
045400           MOVE MD-PRICE-TBM(IX-MKT)
045500                                 TO LVR-A-PRICE(WS-LIVRO-A-QTD)
045600           MOVE MD-PROVIDER-TBM(IX-MKT)
045700                                 TO LVR-A-PROVIDER(WS-LIVRO-A-QTD)
045800           MOVE MD-QTY-TBM(IX-MKT)
045900                                 TO LVR-A-QTY(WS-LIVRO-A-QTD)
046000        END-IF
046100        IF MD-LADO-BID-TBM(IX-MKT)
046200           ADD 1                  TO WS-LIVRO-B-QTD
046300           MOVE MD-PRICE-TBM(IX-MKT)
046400                                 TO LVR-B-PRICE(WS-LIVRO-B-QTD)
046500           MOVE MD-PROVIDER-TBM(IX-MKT)
046600                                 TO LVR-B-PROVIDER(WS-LIVRO-B-QTD)
046700           MOVE MD-QTY-TBM(IX-MKT)
046800                                 TO LVR-B-QTY(WS-LIVRO-B-QTD)
046900        END-IF
047000     END-IF.
047100*
047200 RT-MONTAR-LIVRO-UMX.
047300     EXIT.
047400*
047500*----------------------------------------------------------------*
047600 RT-ORDENAR-LIVRO-ASK            SECTION.
047700*  ---> Ordena o livro de ofertas em ordem crescente de preco,
047800*       mantendo a ordem de chegada em caso de empate (bolha
047900*       estavel - so troca quando estritamente maior)
048000*----------------------------------------------------------------*
048100*
048200     MOVE 'S'                    TO WSS-HOUVE-TROCA.
048300*
048400     PERFORM RT-ORDENAR-LIVRO-ASK-PASSADA
048500                                 THRU RT-ORDENAR-LIVRO-ASK-PASSADAX
048600         UNTIL WSS-HOUVE-TROCA   NOT EQUAL 'S'.
048700*
048800 RT-ORDENAR-LIVRO-ASKX.
048900     EXIT.
049000*
049100*----------------------------------------------------------------*
049200 RT-ORDENAR-LIVRO-ASK-PASSADA    SECTION.
049300*----------------------------------------------------------------*
049400*
049500     MOVE 'N'                    TO WSS-HOUVE-TROCA.
049600*
049700     IF WS-LIVRO-A-QTD            GREATER 1
049800        PERFORM RT-ORDENAR-LIVRO-ASK-COMPARA
049900                            THRU RT-ORDENAR-LIVRO-ASK-COMPARAX
050000            VARYING IX-LA FROM 1 BY 1
050100                    UNTIL IX-LA GREATER WS-LIVRO-A-QTD - 1
050200     END-IF.
050300*
050400 RT-ORDENAR-LIVRO-ASK-PASSADAX.
050500     EXIT.
050600*
050700*----------------------------------------------------------------*
050800 RT-ORDENAR-LIVRO-ASK-COMPARA    SECTION.
050900*----------------------------------------------------------------*
051000*
051100     IF LVR-A-PRICE(IX-LA)       GREATER LVR-A-PRICE(IX-LA + 1)
051200        MOVE LVR-A-PRICE(IX-LA)    TO WS-TROCA-PRECO
051300        MOVE LVR-A-PROVIDER(IX-LA) TO WS-TROCA-PROVIDER
051400        MOVE LVR-A-QTY(IX-LA)      TO WS-TROCA-QTY
051500        MOVE LVR-A-PRICE(IX-LA + 1)
051600                                  TO LVR-A-PRICE(IX-LA)
051700        MOVE LVR-A-PROVIDER(IX-LA + 1)
051800                                  TO LVR-A-PROVIDER(IX-LA)
051900        MOVE LVR-A-QTY(IX-LA + 1) TO LVR-A-QTY(IX-LA)
052000        MOVE WS-TROCA-PRECO       TO LVR-A-PRICE(IX-LA + 1)
052100        MOVE WS-TROCA-PROVIDER    TO LVR-A-PROVIDER(IX-LA + 1)
052200        MOVE WS-TROCA-QTY         TO LVR-A-QTY(IX-LA + 1)
052300        MOVE 'S'                  TO WSS-HOUVE-TROCA
052400     END-IF.
052500*
052600 RT-ORDENAR-LIVRO-ASK-COMPARAX.
052700     EXIT.
052800*
052900*----------------------------------------------------------------*
053000 RT-ORDENAR-LIVRO-BID            SECTION.
053100*  ---> Ordena o livro de lances em ordem decrescente de preco
053200*----------------------------------------------------------------*
053300*
053400     MOVE 'S'                    TO WSS-HOUVE-TROCA.
053500*
053600     PERFORM RT-ORDENAR-LIVRO-BID-PASSADA
053700                                 THRU RT-ORDENAR-LIVRO-BID-PASSADAX
053800         UNTIL WSS-HOUVE-TROCA   NOT EQUAL 'S'.
053900*
054000 RT-ORDENAR-LIVRO-BIDX.
054100     EXIT.
054200*
054300*----------------------------------------------------------------*
054400 RT-ORDENAR-LIVRO-BID-PASSADA    SECTION.
054500*----------------------------------------------------------------*
054600*
054700     MOVE 'N'                    TO WSS-HOUVE-TROCA.
054800*
054900     IF WS-LIVRO-B-QTD            GREATER 1
055000        PERFORM RT-ORDENAR-LIVRO-BID-COMPARA
055100                            THRU RT-ORDENAR-LIVRO-BID-COMPARAX
055200            VARYING IX-LB FROM 1 BY 1
055300                    UNTIL IX-LB GREATER WS-LIVRO-B-QTD - 1
055400     END-IF.
055500*
055600 RT-ORDENAR-LIVRO-BID-PASSADAX.
055700     EXIT.
055800*
055900*----------------------------------------------------------------*
056000 RT-ORDENAR-LIVRO-BID-COMPARA    SECTION.
056100*----------------------------------------------------------------*
056200*
056300     IF LVR-B-PRICE(IX-LB)       LESS LVR-B-PRICE(IX-LB + 1)
056400        MOVE LVR-B-PRICE(IX-LB)    TO WS-TROCA-PRECO
056500        MOVE LVR-B-PROVIDER(IX-LB) TO WS-TROCA-PROVIDER
056600        MOVE LVR-B-QTY(IX-LB)      TO WS-TROCA-QTY
056700        MOVE LVR-B-PRICE(IX-LB + 1)
056800                                  TO LVR-B-PRICE(IX-LB)
056900        MOVE LVR-B-PROVIDER(IX-LB + 1)
057000                                  TO LVR-B-PROVIDER(IX-LB)
057100        MOVE LVR-B-QTY(IX-LB + 1) TO LVR-B-QTY(IX-LB)
057200        MOVE WS-TROCA-PRECO       TO LVR-B-PRICE(IX-LB + 1)
057300        MOVE WS-TROCA-PROVIDER    TO LVR-B-PROVIDER(IX-LB + 1)
057400        MOVE WS-TROCA-QTY         TO LVR-B-QTY(IX-LB + 1)
057500        MOVE 'S'                  TO WSS-HOUVE-TROCA
057600     END-IF.
057700*
057800 RT-ORDENAR-LIVRO-BID-COMPARAX.
057900     EXIT.
058000*
058100*----------------------------------------------------------------*
058200 RT-SPLIT-BUY-BASE                SECTION.
058300*  ---> Alvo em quantidade base, lado comprador - caminha as
058400*       ofertas em ordem crescente
058500*----------------------------------------------------------------*
058600*
058700     MOVE FLS-TARGET-VALUE-WSF   TO WS-RESTANTE.
058800*
058900     IF WS-LIVRO-A-QTD            GREATER ZERO
059000        PERFORM RT-SPLIT-BUY-BASE-NIVEL
059100                                 THRU RT-SPLIT-BUY-BASE-NIVELX
059200            VARYING IX-LA FROM 1 BY 1
059300                    UNTIL IX-LA GREATER WS-LIVRO-A-QTD
059400     END-IF.
059500*
059600 RT-SPLIT-BUY-BASEX.
059700     EXIT.
059800*
059900*----------------------------------------------------------------*
060000 RT-SPLIT-BUY-BASE-NIVEL          SECTION.
060100*----------------------------------------------------------------*
060200*
060300     IF WS-RESTANTE               GREATER ZERO
060400        MOVE LVR-A-PRICE(IX-LA)   TO WS-PRECO-BRUTO
060500        PERFORM RT-ALINHAR-ASK    THRU RT-ALINHAR-ASKX
060600        IF LVR-A-QTY(IX-LA)       NOT GREATER WS-RESTANTE
060700           MOVE LVR-A-QTY(IX-LA)  TO WS-TOMADO
060800        ELSE
060900           MOVE WS-RESTANTE       TO WS-TOMADO
061000        END-IF
061100        IF WS-TOMADO              GREATER ZERO
061200           PERFORM RT-TRUNCAR-QTD-BASE
061300                                 THRU RT-TRUNCAR-QTD-BASEX
061400           MOVE 'BUY '            TO WS-CHILD-SIDE
061500           MOVE WS-PRECO-ALINHADO TO WS-CHILD-PRICE
061600           MOVE WS-QTD-FILHO      TO WS-CHILD-QTY
061700           MOVE LVR-A-PROVIDER(IX-LA)
061800                                 TO WS-CHILD-PROVIDER
061900           PERFORM RT-GRAVAR-CHILDOUT
062000                                 THRU RT-GRAVAR-CHILDOUTX
062100           SUBTRACT WS-QTD-FILHO FROM WS-RESTANTE
062200        END-IF
062300     END-IF.
062400*
062500 RT-SPLIT-BUY-BASE-NIVELX.
062600     EXIT.
062700*
062800*----------------------------------------------------------------*
062900 RT-SPLIT-SELL-BASE               SECTION.
063000*  ---> Alvo em quantidade base, lado vendedor - caminha os
063100*       lances em ordem decrescente
063200*----------------------------------------------------------------*
063300*
063400     MOVE FLS-TARGET-VALUE-WSF   TO WS-RESTANTE.
063500*
063600     IF WS-LIVRO-B-QTD            GREATER ZERO
063700        PERFORM RT-SPLIT-SELL-BASE-NIVEL
063800                                 THRU RT-SPLIT-SELL-BASE-NIVELX
063900            VARYING IX-LB FROM 1 BY 1
064000                    UNTIL IX-LB GREATER WS-LIVRO-B-QTD
064100     END-IF.
064200*
064300 RT-SPLIT-SELL-BASEX.
064400     EXIT.
064500*
064600*----------------------------------------------------------------*
064700 RT-SPLIT-SELL-BASE-NIVEL         SECTION.
064800*----------------------------------------------------------------*
064900*
065000     IF WS-RESTANTE               GREATER ZERO
065100        MOVE LVR-B-PRICE(IX-LB)   TO WS-PRECO-BRUTO
065200        PERFORM RT-ALINHAR-BID    THRU RT-ALINHAR-BIDX
065300        IF LVR-B-QTY(IX-LB)       NOT GREATER WS-RESTANTE
065400           MOVE LVR-B-QTY(IX-LB)  TO WS-TOMADO
065500        ELSE
065600           MOVE WS-RESTANTE       TO WS-TOMADO
065700        END-IF
065800        IF WS-TOMADO              GREATER ZERO
065900           PERFORM RT-TRUNCAR-QTD-BASE
066000                                 THRU RT-TRUNCAR-QTD-BASEX
066100           MOVE 'SELL'            TO WS-CHILD-SIDE
066200           MOVE WS-PRECO-ALINHADO TO WS-CHILD-PRICE
066300           MOVE WS-QTD-FILHO      TO WS-CHILD-QTY
066400           MOVE LVR-B-PROVIDER(IX-LB)
066500                                 TO WS-CHILD-PROVIDER
066600           PERFORM RT-GRAVAR-CHILDOUT
066700                                 THRU RT-GRAVAR-CHILDOUTX
066800           SUBTRACT WS-QTD-FILHO FROM WS-RESTANTE
066900        END-IF
067000     END-IF.
067100*
067200 RT-SPLIT-SELL-BASE-NIVELX.
067300     EXIT.
067400*
067500*----------------------------------------------------------------*
067600 RT-SPLIT-BUY-QUOTE               SECTION.
067700*  ---> Alvo em nocional, lado comprador - TAKER anda nas
067800*       ofertas, MAKER/AUTO anda nos lances
067900*----------------------------------------------------------------*
068000*
068100     MOVE FLS-TARGET-VALUE-WSF   TO WS-RESTANTE.
068200*
068300     IF FLS-INT-TAKER-WSF
068400        IF WS-LIVRO-A-QTD         GREATER ZERO
068500           PERFORM RT-SPLIT-BUY-QUOTE-ASK
068600                                 THRU RT-SPLIT-BUY-QUOTE-ASKX
068700               VARYING IX-LA FROM 1 BY 1
068800                       UNTIL IX-LA GREATER WS-LIVRO-A-QTD
068900        END-IF
069000     ELSE
069100        IF WS-LIVRO-B-QTD         GREATER ZERO
069200           PERFORM RT-SPLIT-BUY-QUOTE-BID
069300                                 THRU RT-SPLIT-BUY-QUOTE-BIDX
069400               VARYING IX-LB FROM 1 BY 1
069500                       UNTIL IX-LB GREATER WS-LIVRO-B-QTD
069600        END-IF
069700     END-IF.
069800*
069900 RT-SPLIT-BUY-QUOTEX.
070000     EXIT.
070100*
070200*----------------------------------------------------------------*
070300 RT-SPLIT-BUY-QUOTE-ASK           SECTION.
070400*----------------------------------------------------------------*
070500*
070600     IF WS-RESTANTE               GREATER ZERO
070700        MOVE LVR-A-PRICE(IX-LA)   TO WS-PRECO-BRUTO
070800        PERFORM RT-ALINHAR-ASK    THRU RT-ALINHAR-ASKX
070900        COMPUTE WS-QUOTE-AVAIL ROUNDED =
071000                LVR-A-QTY(IX-LA) * WS-PRECO-ALINHADO
071100        IF WS-QUOTE-AVAIL         NOT GREATER WS-RESTANTE
071200           MOVE WS-QUOTE-AVAIL    TO WS-TOMADO-QUOTE
071300        ELSE
071400           MOVE WS-RESTANTE       TO WS-TOMADO-QUOTE
071500        END-IF
071600        IF WS-TOMADO-QUOTE        GREATER ZERO
071700           IF WS-PRECO-ALINHADO   EQUAL ZERO
071800              MOVE ZERO           TO WS-QTD-BRUTA
071900           ELSE
072000              COMPUTE WS-QTD-BRUTA ROUNDED =
072100                      WS-TOMADO-QUOTE / WS-PRECO-ALINHADO
072200           END-IF
072300           PERFORM RT-ARREDONDAR-QTD-BASE
072400                                 THRU RT-ARREDONDAR-QTD-BASEX
072500           MOVE 'BUY '            TO WS-CHILD-SIDE
072600           MOVE WS-PRECO-ALINHADO TO WS-CHILD-PRICE
072700           MOVE WS-QTD-FILHO      TO WS-CHILD-QTY
072800           MOVE LVR-A-PROVIDER(IX-LA)
072900                                 TO WS-CHILD-PROVIDER
073000           PERFORM RT-GRAVAR-CHILDOUT
073100                                 THRU RT-GRAVAR-CHILDOUTX
073200           SUBTRACT WS-TOMADO-QUOTE FROM WS-RESTANTE
073300        END-IF
073400     END-IF.
073500*
073600 RT-SPLIT-BUY-QUOTE-ASKX.
073700     EXIT.
073800*
073900*----------------------------------------------------------------*
074000 RT-SPLIT-BUY-QUOTE-BID           SECTION.
074100*----------------------------------------------------------------*
074200*
074300     IF WS-RESTANTE               GREATER ZERO
074400        MOVE LVR-B-PRICE(IX-LB)   TO WS-PRECO-BRUTO
074500        PERFORM RT-ALINHAR-BID    THRU RT-ALINHAR-BIDX
074600        COMPUTE WS-QUOTE-AVAIL ROUNDED =
074700                LVR-B-QTY(IX-LB) * WS-PRECO-ALINHADO
074800        IF WS-QUOTE-AVAIL         NOT GREATER WS-RESTANTE
074900           MOVE WS-QUOTE-AVAIL    TO WS-TOMADO-QUOTE
075000        ELSE
075100           MOVE WS-RESTANTE       TO WS-TOMADO-QUOTE
075200        END-IF
075300        IF WS-TOMADO-QUOTE        GREATER ZERO
075400           IF WS-PRECO-ALINHADO   EQUAL ZERO
075500              MOVE ZERO           TO WS-QTD-BRUTA
075600           ELSE
075700              COMPUTE WS-QTD-BRUTA ROUNDED =
075800                      WS-TOMADO-QUOTE / WS-PRECO-ALINHADO
075900           END-IF
076000           PERFORM RT-ARREDONDAR-QTD-BASE
076100                                 THRU RT-ARREDONDAR-QTD-BASEX
076200           MOVE 'BUY '            TO WS-CHILD-SIDE
076300           MOVE WS-PRECO-ALINHADO TO WS-CHILD-PRICE
076400           MOVE WS-QTD-FILHO      TO WS-CHILD-QTY
076500           MOVE LVR-B-PROVIDER(IX-LB)
076600                                 TO WS-CHILD-PROVIDER
076700           PERFORM RT-GRAVAR-CHILDOUT
076800                                 THRU RT-GRAVAR-CHILDOUTX
076900           SUBTRACT WS-TOMADO-QUOTE FROM WS-RESTANTE
077000        END-IF
077100     END-IF.
077200*
077300 RT-SPLIT-BUY-QUOTE-BIDX.
077400     EXIT.
077500*
077600*----------------------------------------------------------------*
077700 RT-SPLIT-SELL-QUOTE              SECTION.
077800*  ---> Alvo em nocional, lado vendedor - TAKER anda nos
077900*       lances, MAKER/AUTO anda nas ofertas
078000*----------------------------------------------------------------*
078100*
078200     MOVE FLS-TARGET-VALUE-WSF   TO WS-RESTANTE.
078300*
078400     IF FLS-INT-TAKER-WSF
078500        IF WS-LIVRO-B-QTD         GREATER ZERO
078600           PERFORM RT-SPLIT-SELL-QUOTE-BID
078700                                 THRU RT-SPLIT-SELL-QUOTE-BIDX
078800               VARYING IX-LB FROM 1 BY 1
078900                       UNTIL IX-LB GREATER WS-LIVRO-B-QTD
079000        END-IF
079100     ELSE
079200        IF WS-LIVRO-A-QTD         GREATER ZERO
079300           PERFORM RT-SPLIT-SELL-QUOTE-ASK
079400                                 THRU RT-SPLIT-SELL-QUOTE-ASKX
079500               VARYING IX-LA FROM 1 BY 1
079600                       UNTIL IX-LA GREATER WS-LIVRO-A-QTD
079700        END-IF
079800     END-IF.
079900*
080000 RT-SPLIT-SELL-QUOTEX.
080100     EXIT.
080200*
080300*----------------------------------------------------------------*
080400 RT-SPLIT-SELL-QUOTE-BID          SECTION.
080500*----------------------------------------------------------------*
080600*
080700     IF WS-RESTANTE               GREATER ZERO
080800        MOVE LVR-B-PRICE(IX-LB)   TO WS-PRECO-BRUTO
080900        PERFORM RT-ALINHAR-BID    THRU RT-ALINHAR-BIDX
081000        COMPUTE WS-QUOTE-AVAIL ROUNDED =
081100                LVR-B-QTY(IX-LB) * WS-PRECO-ALINHADO
081200        IF WS-QUOTE-AVAIL         NOT GREATER WS-RESTANTE
081300           MOVE WS-QUOTE-AVAIL    TO WS-TOMADO-QUOTE
081400        ELSE
081500           MOVE WS-RESTANTE       TO WS-TOMADO-QUOTE
081600        END-IF
081700        IF WS-TOMADO-QUOTE        GREATER ZERO
081800           IF WS-PRECO-ALINHADO   EQUAL ZERO
081900              MOVE ZERO           TO WS-QTD-BRUTA
082000           ELSE
082100              COMPUTE WS-QTD-BRUTA ROUNDED =
082200                      WS-TOMADO-QUOTE / WS-PRECO-ALINHADO
082300           END-IF
082400           PERFORM RT-ARREDONDAR-QTD-BASE
082500                                 THRU RT-ARREDONDAR-QTD-BASEX
082600           MOVE 'SELL'            TO WS-CHILD-SIDE
082700           MOVE WS-PRECO-ALINHADO TO WS-CHILD-PRICE
082800           MOVE WS-QTD-FILHO      TO WS-CHILD-QTY
082900           MOVE LVR-B-PROVIDER(IX-LB)
083000                                 TO WS-CHILD-PROVIDER
083100           PERFORM RT-GRAVAR-CHILDOUT
083200                                 THRU RT-GRAVAR-CHILDOUTX
083300           SUBTRACT WS-TOMADO-QUOTE FROM WS-RESTANTE
083400        END-IF
083500     END-IF.
083600*
083700 RT-SPLIT-SELL-QUOTE-BIDX.
083800     EXIT.
083900*
084000*----------------------------------------------------------------*
084100 RT-SPLIT-SELL-QUOTE-ASK          SECTION.
084200*----------------------------------------------------------------*
084300*
084400     IF WS-RESTANTE               GREATER ZERO
084500        MOVE LVR-A-PRICE(IX-LA)   TO WS-PRECO-BRUTO
084600        PERFORM RT-ALINHAR-ASK    THRU RT-ALINHAR-ASKX
084700        COMPUTE WS-QUOTE-AVAIL ROUNDED =
084800                LVR-A-QTY(IX-LA) * WS-PRECO-ALINHADO
084900        IF WS-QUOTE-AVAIL         NOT GREATER WS-RESTANTE
085000           MOVE WS-QUOTE-AVAIL    TO WS-TOMADO-QUOTE
085100        ELSE
085200           MOVE WS-RESTANTE       TO WS-TOMADO-QUOTE
085300        END-IF
085400        IF WS-TOMADO-QUOTE        GREATER ZERO
085500           IF WS-PRECO-ALINHADO   EQUAL ZERO
085600              MOVE ZERO           TO WS-QTD-BRUTA
085700           ELSE
085800              COMPUTE WS-QTD-BRUTA ROUNDED =
085900                      WS-TOMADO-QUOTE / WS-PRECO-ALINHADO
086000           END-IF
086100           PERFORM RT-ARREDONDAR-QTD-BASE
086200                                 THRU RT-ARREDONDAR-QTD-BASEX
086300           MOVE 'SELL'            TO WS-CHILD-SIDE
086400           MOVE WS-PRECO-ALINHADO TO WS-CHILD-PRICE
086500           MOVE WS-QTD-FILHO      TO WS-CHILD-QTY
086600           MOVE LVR-A-PROVIDER(IX-LA)
086700                                 TO WS-CHILD-PROVIDER
086800           PERFORM RT-GRAVAR-CHILDOUT
086900                                 THRU RT-GRAVAR-CHILDOUTX
087000           SUBTRACT WS-TOMADO-QUOTE FROM WS-RESTANTE
087100        END-IF
087200     END-IF.
087300*
087400 RT-SPLIT-SELL-QUOTE-ASKX.
087500     EXIT.
087600*
087700*----------------------------------------------------------------*
087800 RT-ALINHAR-ASK                   SECTION.
087900*  ---> Alinha WS-PRECO-BRUTO ao tick por cima (ceiling) e
088000*       expressa o resultado na casa de preco do simbolo
088100*----------------------------------------------------------------*
088200*
088300     DIVIDE WS-PRECO-BRUTO BY FLS-TICK-SIZE-WSF
088400         GIVING WS-TICKS-INTEIROS
088500         REMAINDER WS-TICKS-RESTO.
088600*
088700     IF WS-TICKS-RESTO            GREATER ZERO
088800        ADD 1                     TO WS-TICKS-INTEIROS
088900     END-IF.
089000*
089100     COMPUTE WS-PRECO-ALINHADO ROUNDED =
089200             WS-TICKS-INTEIROS * FLS-TICK-SIZE-WSF.
089300*
089400     COMPUTE WS-FATOR-PRECO = 10 ** FLS-PRICE-SCALE-WSF.
089500     COMPUTE WS-PRECO-ESCALADO ROUNDED =
089600             WS-PRECO-ALINHADO * WS-FATOR-PRECO.
089700     COMPUTE WS-PRECO-ALINHADO ROUNDED =
089800             WS-PRECO-ESCALADO / WS-FATOR-PRECO.
089900*
090000 RT-ALINHAR-ASKX.
090100     EXIT.
090200*
090300*----------------------------------------------------------------*
090400 RT-ALINHAR-BID                   SECTION.
090500*  ---> Alinha WS-PRECO-BRUTO ao tick por baixo (floor) e
090600*       expressa o resultado na casa de preco do simbolo
090700*----------------------------------------------------------------*
090800*
090900     DIVIDE WS-PRECO-BRUTO BY FLS-TICK-SIZE-WSF
091000         GIVING WS-TICKS-INTEIROS
091100         REMAINDER WS-TICKS-RESTO.
091200*
091300     COMPUTE WS-PRECO-ALINHADO ROUNDED =
091400             WS-TICKS-INTEIROS * FLS-TICK-SIZE-WSF.
091500*
091600     COMPUTE WS-FATOR-PRECO = 10 ** FLS-PRICE-SCALE-WSF.
091700     COMPUTE WS-PRECO-ESCALADO ROUNDED =
091800             WS-PRECO-ALINHADO * WS-FATOR-PRECO.
091900     COMPUTE WS-PRECO-ALINHADO ROUNDED =
092000             WS-PRECO-ESCALADO / WS-FATOR-PRECO.
092100*
092200 RT-ALINHAR-BIDX.
092300     EXIT.
092400*
092500*----------------------------------------------------------------*
092600 RT-TRUNCAR-QTD-BASE               SECTION.
092700*  ---> Trunca WS-TOMADO (ROUND DOWN) para a casa decimal de
092800*       quantidade do simbolo, resultado em WS-QTD-FILHO
092900*----------------------------------------------------------------*
093000*
093100     COMPUTE WS-QTD-DIVISOR = 10 ** (2 - FLS-QTY-SCALE-WSF).
093200     COMPUTE WS-QTD-INTEIRA = WS-TOMADO * 100.
093300     DIVIDE WS-QTD-INTEIRA BY WS-QTD-DIVISOR
093400         GIVING WS-QTD-QUOCIENTE.
093500     COMPUTE WS-QTD-FILHO =
093600             (WS-QTD-QUOCIENTE * WS-QTD-DIVISOR) / 100.
093700*
093800 RT-TRUNCAR-QTD-BASEX.
093900     EXIT.
094000*
094100*----------------------------------------------------------------*
094200 RT-ARREDONDAR-QTD-BASE            SECTION.
094300*  ---> Arredonda WS-QTD-BRUTA (HALF-UP) para a casa decimal de
094400*       quantidade do simbolo, resultado em WS-QTD-FILHO
094500*----------------------------------------------------------------*
094600*
094700     COMPUTE WS-QTD-DIVISOR = 10 ** (2 - FLS-QTY-SCALE-WSF).
094800     COMPUTE WS-QTD-INTEIRA ROUNDED =
094900             (WS-QTD-BRUTA * 100) / WS-QTD-DIVISOR.
095000     COMPUTE WS-QTD-FILHO =
095100             (WS-QTD-INTEIRA * WS-QTD-DIVISOR) / 100.
095200*
095300 RT-ARREDONDAR-QTD-BASEX.
095400     EXIT.
095500*
095600*----------------------------------------------------------------*
095700 RT-GRAVAR-CHILDOUT                SECTION.
095800*  ---> Grava a ordem filha e simula a execucao (preenche
095900*       integralmente no proprio preco), acumulando na ordem-mae
096000*----------------------------------------------------------------*
096100*
096200     ADD 1                        TO WS-CHILD-NO.
096300*
096400     MOVE WSS-CONTADOR-FLAT       TO CO-FLAT-ID-WSC.
096500     MOVE WS-CHILD-NO             TO CO-CHILD-NO-WSC.
096600     MOVE FLS-SYMBOL-WSF          TO CO-SYMBOL-WSC.
096700     MOVE WS-CHILD-SIDE           TO CO-SIDE-WSC.
096800     MOVE WS-CHILD-PROVIDER       TO CO-PROVIDER-WSC.
096900     MOVE WS-CHILD-PRICE          TO CO-PRICE-WSC.
097000     MOVE WS-CHILD-QTY            TO CO-QTY-BASE-WSC.
097100     MOVE 'FILLED  '              TO CO-STATUS-WSC.
097200*
097300     WRITE CHILDOUT-REC-FDC      FROM CHILDOUT-REC-WSC.
097400*
097500     IF FS-CHILDOUT               NOT EQUAL '00'
097600        MOVE 'ERRO AO GRAVAR ARQUIVO CHILDOUT'
097700                                 TO WSS-MENSAGEM
097800        PERFORM RT-ERRO-FATAL    THRU RT-ERRO-FATALX
097900     END-IF.
098000*
098100     ADD WS-CHILD-QTY             TO WS-PARENT-CUMBASE.
098200     COMPUTE WS-PARENT-CUMQUOTE = WS-PARENT-CUMQUOTE +
098300             (WS-CHILD-QTY * WS-CHILD-PRICE).
098400*
098500 RT-GRAVAR-CHILDOUTX.
098600     EXIT.
098700*
098800*----------------------------------------------------------------*
098900 RT-CALC-VWAP-REALIZADO            SECTION.
099000*  ---> VWAP realizado = cumQuote / cumBase, arredondado
099100*       HALF-UP na casa de preco do simbolo, zero se cumBase zero
099200*----------------------------------------------------------------*
099300*
099400     IF WS-PARENT-CUMBASE          EQUAL ZERO
099500        MOVE ZERO                  TO WS-VWAP-REALIZADO
099600     ELSE
099700        COMPUTE WS-VWAP-BRUTO ROUNDED =
099800                WS-PARENT-CUMQUOTE / WS-PARENT-CUMBASE
099900        COMPUTE WS-FATOR-PRECO = 10 ** FLS-PRICE-SCALE-WSF
100000        COMPUTE WS-PRECO-ESCALADO ROUNDED =
100100                WS-VWAP-BRUTO * WS-FATOR-PRECO
100200        COMPUTE WS-VWAP-REALIZADO ROUNDED =
100300                WS-PRECO-ESCALADO / WS-FATOR-PRECO
100400     END-IF.
100500*
100600 RT-CALC-VWAP-REALIZADOX.
100700     EXIT.
100800*
100900*----------------------------------------------------------------*
101000 RT-GRAVAR-FLATOUT                 SECTION.
101100*----------------------------------------------------------------*
101200*
101300     MOVE WSS-CONTADOR-FLAT        TO FO-FLAT-ID-WSL.
101400     MOVE FLS-SYMBOL-WSF            TO FO-SYMBOL-WSL.
101500     MOVE FLS-SIDE-WSF              TO FO-SIDE-WSL.
101600     MOVE 'FILLED  '                TO FO-STATUS-WSL.
101700     MOVE WS-PARENT-CUMBASE         TO FO-CUM-BASE-WSL.
101800     MOVE WS-PARENT-CUMQUOTE        TO FO-CUM-QUOTE-WSL.
101900     MOVE WS-VWAP-REALIZADO         TO FO-VWAP-WSL.
102000*
102100     WRITE FLATOUT-REC-FDL        FROM FLATOUT-REC-WSL.
102200*
102300     IF FS-FLATOUT                  NOT EQUAL '00'
102400        MOVE 'ERRO AO GRAVAR ARQUIVO FLATOUT'
102500                                 TO WSS-MENSAGEM
102600        PERFORM RT-ERRO-FATAL    THRU RT-ERRO-FATALX
102700     END-IF.
102800*
102900 RT-GRAVAR-FLATOUTX.
103000     EXIT.
103100*
103200*----------------------------------------------------------------*
103300 RT-FINALIZAR                      SECTION.
103400*----------------------------------------------------------------*
103500*
103600     CLOSE ARQ-MKTDEPTH
103700           ARQ-FLATSIG
103800           ARQ-CHILDOUT
103900           ARQ-FLATOUT.
104000*
104100 RT-FINALIZARX.
104200     EXIT.
104300*
104400*----------------------------------------------------------------*
104500 RT-ERRO-FATAL                     SECTION.
104600*----------------------------------------------------------------*
104700*
104800     DISPLAY WSS-MENSAGEM.
104900     STOP RUN.
105000*
105100 RT-ERRO-FATALX.
105200     EXIT.
105300*
105400*----------------------------------------------------------------*
105500*                   F I M  D O  P R O G R A M A
105600*----------------------------------------------------------------*
