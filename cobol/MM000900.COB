000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     MM000900.
000500 AUTHOR.                         WaldirSMoura.
000600 INSTALLATION.                   MESA DE OPERACOES - CONTROLE
000700                                  DE RISCO.
000800 DATE-WRITTEN.                   17 JUN 1987.
000900 DATE-COMPILED.
001000 SECURITY.                       CONFIDENCIAL - USO INTERNO DA
001100                                  MESA DE OPERACOES.
001200*----------------------------------------------------------------*
001300*REMARKS.
001400*     *----------------------------------------------------------*
001500*     *#NOME     : MM000900 ---> Validar Limites de Risco        *
001600*     *----------------------------------------------------------*
001700*     *#TIPO     : COBOL - SUBPROGRAMA DE VALIDACAO              *
001800*     *----------------------------------------------------------*
001900*     *#ANALISTA : WALDIR S MOURA                                *
002000*     *----------------------------------------------------------*
002100*     *#FUNCAO   : VALIDAR A COTACAO MONTADA PELO MM000001       *
002200*     *            CONTRA OS LIMITES DE RISCO DA MESA ANTES DE   *
002300*     *            LIBERAR A INSTRUCAO PARA EXECUCAO. REJEITA    *
002400*     *            LANCE ACIMA DO TETO, OFERTA ABAIXO DO PISO,   *
002500*     *            VALORES AUSENTES OU NAO POSITIVOS, E LANCE    *
002600*     *            NAO ABAIXO DA OFERTA NO MODO BIDASK.          *
002700*     *----------------------------------------------------------*
002800*     * HISTORICO DE MANUTENCAO                                  *
002900*     *----------------------------------------------------------*
003000*     * 17 JUN 1987  WSM  CHAMADO 0118 - VERSAO ORIGINAL         *CH0118  
003100*     * 03 SEP 1989  ARM  CHAMADO 0201 - INCLUIDO MODO BIDASK    *CH0201  
003200*     * 11 MAY 1993  LCS  CHAMADO 0301 - TETO/PISO PARAMETRIZA-  *CH0301  
003300*     *                   VEIS VIA WS-LIMITES, ANTES LITERAIS    *
003400*     * 22 SEP 1998  RFT  CHAMADO 0399 - REVISAO BUGS ANO 2000,  *CH0399  
003500*     *                   NENHUM CAMPO DE DATA NESTE PROGRAMA    *
003600*     * 14 FEB 2003  CAS  CHAMADO 0455 - CONTADOR DE CHAMADAS    *CH0455  
003700*     *                   WS-CONT-CHAMADAS PARA AUDITORIA        *
003800*     *----------------------------------------------------------*
003900*
004000*================================================================*
004100 ENVIRONMENT                     DIVISION.
004200*================================================================*
004300 CONFIGURATION                   SECTION.
004400*----------------------------------------------------------------*
004500 SPECIAL-NAMES.
004600     C01                         IS TOP-OF-FORM.
004700*
004800*================================================================*
004900 DATA                            DIVISION.
005000*================================================================*
005100 WORKING-STORAGE                 SECTION.
005200*----------------------------------------------------------------*
005300*
005400 01  WS-LIMITES.
005500     03  WS-TETO-BID             PIC S9(07)V9(05) COMP-3
005600                                  VALUE 150.00000.
005700     03  WS-PISO-ASK             PIC S9(07)V9(05) COMP-3
005800                                  VALUE 30.00000.
005900*
006000 01  WS-LIMITES-R                REDEFINES WS-LIMITES.
006100     03  WS-LIMITES-DUMP         PIC X(08)        OCCURS 2 TIMES.
006200*
006300 01  WS-SWITCHES.
006400     03  WS-SW-BID-OK            PIC X(01)        VALUE 'N'.
006500         88  WS-BID-PASSOU       VALUE 'S'.
006600     03  WS-SW-ASK-OK            PIC X(01)        VALUE 'N'.
006700         88  WS-ASK-PASSOU       VALUE 'S'.
006800*
006900 01  WS-SWITCHES-R               REDEFINES WS-SWITCHES.
007000     03  WS-SWITCHES-COMBO       PIC X(02).
007100*
007200 01  WS-CONTADORES.
007300     03  WS-CONT-CHAMADAS        PIC 9(05) COMP    VALUE ZERO.
007400*
007500 01  WS-CONTADORES-R             REDEFINES WS-CONTADORES.
007600     03  WS-CONT-CHAMADAS-DISP   PIC X(05).
007700*
007800*----------------------------------------------------------------*
007900 LINKAGE                         SECTION.
008000*----------------------------------------------------------------*
008100 01  LKS-PARM.
008200     03  FILLER                  PIC S9(04) COMP.
008300     03  LKS-QUOTE-TYPE          PIC  X(07).
008400         88  LKS-TIPO-BID        VALUE 'BID    '.
008500         88  LKS-TIPO-ASK        VALUE 'ASK    '.
008600         88  LKS-TIPO-BIDASK     VALUE 'BIDASK '.
008700     03  LKS-BID-PRESENTE        PIC  X(01).
008800         88  LKS-TEM-BID         VALUE 'S'.
008900     03  LKS-BID-PRECO           PIC  S9(07)V9(05) COMP-3.
009000     03  LKS-ASK-PRESENTE        PIC  X(01).
009100         88  LKS-TEM-ASK         VALUE 'S'.
009200     03  LKS-ASK-PRECO           PIC  S9(07)V9(05) COMP-3.
009300     03  LKS-RETORNO             PIC  9(01).
009400     03  LKS-RAZAO               PIC  X(30).
009500*----------------------------------------------------------------*
009600* LKS-QUOTE-TYPE   = tipo da instrucao a validar (BID/ASK/BIDASK)
009700* LKS-RETORNO      = 0 - instrucao liberada
009800*                  = 1 - instrucao reprovada, ver LKS-RAZAO
009900*----------------------------------------------------------------*
010000*
010100*================================================================*
010200 PROCEDURE                       DIVISION USING LKS-PARM.
010300*================================================================*
010400 RT-PRINCIPAL                    SECTION.
010500*----------------------------------------------------------------*
010600*
010700     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
010800*
010900     PERFORM RT-PROCESSAR        THRU RT-PROCESSARX.
011000*
011100     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
011200*
011300     GOBACK.
011400*
011500 RT-PRINCIPALX.
011600     EXIT.
011700*
011800*----------------------------------------------------------------*
011900 RT-INICIALIZAR                  SECTION.
012000*----------------------------------------------------------------*
012100*
012200     ADD 1                       TO WS-CONT-CHAMADAS.
012300*
012400     MOVE ZEROES                 TO LKS-RETORNO.
012500     MOVE 'OK'                   TO LKS-RAZAO.
012600     MOVE 'N'                    TO WS-SW-BID-OK
012700                                     WS-SW-ASK-OK.
012800*
012900 RT-INICIALIZARX.
013000     EXIT.
013100*
013200*----------------------------------------------------------------*
013300 RT-PROCESSAR                    SECTION.
013400*----------------------------------------------------------------*
013500*
013600     EVALUATE TRUE
013700        WHEN LKS-TIPO-BID
013800              PERFORM RT-VALIDAR-BID
013900                                 THRU RT-VALIDAR-BIDX
014000        WHEN LKS-TIPO-ASK
014100              PERFORM RT-VALIDAR-ASK
014200                                 THRU RT-VALIDAR-ASKX
014300        WHEN LKS-TIPO-BIDASK
014400              PERFORM RT-VALIDAR-BIDASK
014500                                 THRU RT-VALIDAR-BIDASKX
014600        WHEN OTHER
014700              MOVE 1             TO LKS-RETORNO
014800              MOVE 'UNKNOWN QUOTE TYPE'
014900                                 TO LKS-RAZAO
015000     END-EVALUATE.
015100*
015200 RT-PROCESSARX.
015300     EXIT.
015400*
015500*----------------------------------------------------------------*
015600 RT-VALIDAR-BID                  SECTION.
015700*  ---> Verifica lance (BID) contra ausencia, positividade e teto
015800*----------------------------------------------------------------*
015900*
016000     IF NOT LKS-TEM-BID
016100        MOVE 1                   TO LKS-RETORNO
016200        MOVE 'BID MISSING'       TO LKS-RAZAO
016300        GO TO RT-VALIDAR-BIDX
016400     END-IF.
016500*
016600     IF LKS-BID-PRECO            NOT GREATER ZERO
016700        MOVE 1                   TO LKS-RETORNO
016800        MOVE 'BID NOT POSITIVE'  TO LKS-RAZAO
016900        GO TO RT-VALIDAR-BIDX
017000     END-IF.
017100*
017200     IF LKS-BID-PRECO            GREATER WS-TETO-BID
017300        MOVE 1                   TO LKS-RETORNO
017400        MOVE 'BID ABOVE CEILING' TO LKS-RAZAO
017500        GO TO RT-VALIDAR-BIDX
017600     END-IF.
017700*
017800     MOVE 'S'                    TO WS-SW-BID-OK.
017900*
018000 RT-VALIDAR-BIDX.
018100     EXIT.
018200*
018300*----------------------------------------------------------------*
018400 RT-VALIDAR-ASK                  SECTION.
018500*  ---> Verifica oferta (ASK) contra ausencia, positividade e
018600*       piso minimo
018700*----------------------------------------------------------------*
018800*
018900     IF NOT LKS-TEM-ASK
019000        MOVE 1                   TO LKS-RETORNO
019100        MOVE 'ASK MISSING'       TO LKS-RAZAO
019200        GO TO RT-VALIDAR-ASKX
019300     END-IF.
019400*
019500     IF LKS-ASK-PRECO            NOT GREATER ZERO
019600        MOVE 1                   TO LKS-RETORNO
019700        MOVE 'ASK NOT POSITIVE'  TO LKS-RAZAO
019800        GO TO RT-VALIDAR-ASKX
019900     END-IF.
020000*
020100     IF LKS-ASK-PRECO            LESS WS-PISO-ASK
020200        MOVE 1                   TO LKS-RETORNO
020300        MOVE 'ASK BELOW FLOOR'   TO LKS-RAZAO
020400        GO TO RT-VALIDAR-ASKX
020500     END-IF.
020600*
020700     MOVE 'S'                    TO WS-SW-ASK-OK.
020800*
020900 RT-VALIDAR-ASKX.
021000     EXIT.
021100*
021200*----------------------------------------------------------------*
021300 RT-VALIDAR-BIDASK                SECTION.
021400*  ---> Combina as duas pernas e ainda exige lance abaixo da
021500*       oferta
021600*----------------------------------------------------------------*
021700*
021800     PERFORM RT-VALIDAR-BID      THRU RT-VALIDAR-BIDX.
021900*
022000     IF NOT WS-BID-PASSOU
022100        GO TO RT-VALIDAR-BIDASKX
022200     END-IF.
022300*
022400     PERFORM RT-VALIDAR-ASK      THRU RT-VALIDAR-ASKX.
022500*
022600     IF NOT WS-ASK-PASSOU
022700        GO TO RT-VALIDAR-BIDASKX
022800     END-IF.
022900*
023000     IF LKS-BID-PRECO            NOT LESS LKS-ASK-PRECO
023100        MOVE 1                   TO LKS-RETORNO
023200        MOVE 'BID NOT BELOW ASK' TO LKS-RAZAO
023300        GO TO RT-VALIDAR-BIDASKX
023400     END-IF.
023500*
023600 RT-VALIDAR-BIDASKX.
023700     EXIT.
023800*
023900*----------------------------------------------------------------*
024000 RT-FINALIZAR                    SECTION.
024100*----------------------------------------------------------------*
024200*
024300     CONTINUE.
024400*
024500 RT-FINALIZARX.
024600     EXIT.
024700*
024800*----------------------------------------------------------------*
024900*                   F I M  D O  P R O G R A M A
025000*----------------------------------------------------------------*
