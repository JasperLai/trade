000100*================================================================*
000200*    CHILDOUT-REC.CPY                                           *
000300*    LAYOUT DO REGISTRO DE ORDEM FILHA (CHILDOUT)               *
000400*--------------------------------------------------------------*
000500*    UM REGISTRO POR ORDEM FILHA GERADA NA QUEBRA VWAP DA       *
000600*    ORDEM DE ZERAGEM. CO-FLAT-ID CASA COM FO-FLAT-ID DO         *
000700*    RESUMO DA ORDEM-MAE EM FLATOUT-REC.CPY.                    *
000800*----------------------------------------------------------------*
000900*    HISTORICO DE ALTERACOES                                    *
001000*    02 MAR 1990  ARM  CHAMADO 0210 - LAYOUT ORIGINAL            *CH0210  
001100*    14 AUG 1994  LCS  CHAMADO 0318 - INCLUIDO CO-PROVIDER       *CH0318  
001200*    22 SEP 1998  RFT  CHAMADO 0399 - REVISAO BUGS ANO 2000      *CH0399  
001300*----------------------------------------------------------------*
001400 01  CHILDOUT-REC::.
001500     03  CO-FLAT-ID::             PIC 9(06).
001600     03  CO-CHILD-NO::            PIC 9(04).
001700     03  CO-SYMBOL::              PIC X(10).
001800     03  CO-SIDE::                PIC X(04).
001900         88  CO-LADO-BUY::        VALUE 'BUY '.
002000         88  CO-LADO-SELL::       VALUE 'SELL'.
002100     03  CO-PROVIDER::            PIC X(10).
002200     03  CO-PRICE::               PIC S9(07)V9(05) COMP-3.
002300     03  CO-QTY-BASE::            PIC S9(07)V9(02) COMP-3.
002400     03  CO-STATUS::              PIC X(08).
002500         88  CO-STAT-FILLED::     VALUE 'FILLED  '.
002600         88  CO-STAT-CANCELED::   VALUE 'CANCELED'.
002700     03  FILLER                   PIC X(05)        VALUE SPACES.
002800*----------------------------------------------------------------*
