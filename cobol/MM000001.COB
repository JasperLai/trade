000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     MM000001.
000500 AUTHOR.                         ArnaldoRMatos.
000600 INSTALLATION.                   MESA DE OPERACOES - COTACAO
000700                                  AUTOMATICA.
000800 DATE-WRITTEN.                   17 JUN 1987.
000900 DATE-COMPILED.
001000 SECURITY.                       CONFIDENCIAL - USO INTERNO DA
001100                                  MESA DE OPERACOES.
001200*----------------------------------------------------------------*
001300*REMARKS.
001400*     *----------------------------------------------------------*
001500*     *#NOME     : MM000001 ---> Gerador de Cotacoes             *
001600*     *----------------------------------------------------------*
001700*     *#TIPO     : COBOL - BATCH MESA DE OPERACOES               *
001800*     *----------------------------------------------------------*
001900*     *#ANALISTA : ARNALDO R MATOS                                *
002000*     *----------------------------------------------------------*
002100*     *#FUNCAO   : LER O ARQUIVO DE PROFUNDIDADE DE MERCADO E    *
002200*     *            MANTER O AGREGADOR POR SIMBOLO/PROVEDOR.      *
002300*     *            PARA CADA SOLICITACAO DE COTACAO, APLICAR A   *
002400*     *            ESTRATEGIA PEDIDA (MELHOR PRECO SIMPLES OU    *
002500*     *            VWAP), SUBMETER A COTACAO AO CONTROLE DE      *
002600*     *            RISCO E GRAVAR O RESULTADO NO ARQUIVO DE      *
002700*     *            SAIDA DE COTACOES.                            *
002800*     *----------------------------------------------------------*
002900*     * HISTORICO DE MANUTENCAO                                  *
003000*     *----------------------------------------------------------*
003100*     * 17 JUN 1987  ARM  CHAMADO 0118 - VERSAO ORIGINAL, SO      CH0118  
003200*     *                   ESTRATEGIA SIMPLES MODO BIDASK         *
003300*     * 03 SEP 1989  ARM  CHAMADO 0201 - INCLUIDOS OS MODOS BID   CH0201  
003400*     *                   ONLY E ASK ONLY DA ESTRATEGIA SIMPLES  *
003500*     * 02 MAR 1990  LCS  CHAMADO 0214 - NAO GRAVA MAIS INSTRU-   CH0214  
003600*     *                   CAO QUANDO LADO DO LIVRO ESTA VAZIO     *
003700*     * 11 MAY 1993  LCS  CHAMADO 0301 - INCLUIDA A ESTRATEGIA    CH0301  
003800*     *                   VWAP_BEST (MEDIA PONDERADA POR NIVEL)   *
003900*     * 14 AUG 1994  WSM  CHAMADO 0318 - PASSO DE AJUSTE DE TICK  CH0318  
004000*     *                   DO LANCE E DA OFERTA PARAMETRIZAVEL     *
004100*     * 22 SEP 1998  RFT  CHAMADO 0399 - REVISAO BUGS ANO 2000,   CH0399  
004200*     *                   NENHUM CAMPO DE DATA NESTE PROGRAMA     *
004300*     * 14 FEB 2003  CAS  CHAMADO 0455 - CONTROLE DE RISCO PASSOU CH0455  
004400*     *                   A SER FEITO PELO SUBPROGRAMA MM000900,  *
004500*     *                   ANTES A VALIDACAO ERA EMBUTIDA AQUI     *
004600*     * 09 JUL 2006  CAS  CHAMADO 0512 - PROTECAO DE BANDA: LANCE CH0512  
004700*     *                   NUNCA FICA IGUAL OU ACIMA DA OFERTA     *
004800*     * 21 NOV 2011  RFT  CHAMADO 0588 - PROFUNDIDADE MINIMA DA   CH0588  
004900*     *                   ESTRATEGIA VWAP PASSOU A SER CONFERIDA  *
005000*     *                   SOBRE OS NIVEIS BRUTOS, NAO OS TOMADOS  *
005100*     *----------------------------------------------------------*
005200*
005300*================================================================*
005400 ENVIRONMENT                     DIVISION.
005500*================================================================*
005600 CONFIGURATION                   SECTION.
005700*----------------------------------------------------------------*
005800 SPECIAL-NAMES.
005900     C01                         IS TOP-OF-FORM.
006000*----------------------------------------------------------------*
006100 INPUT-OUTPUT                    SECTION.
006200*----------------------------------------------------------------*
006300 FILE-CONTROL.
006400*
006500*  ---> Arquivo de profundidade de mercado (carregado em tabela)
006600     SELECT ARQ-MKTDEPTH         ASSIGN TO MKTDEPTH
006700            ORGANIZATION         IS LINE SEQUENTIAL
006800            FILE STATUS          IS FS-MKTDEPTH.
006900*
007000*  ---> Arquivo de solicitacoes de cotacao
007100     SELECT ARQ-QUOTEREQ         ASSIGN TO QUOTEREQ
007200            ORGANIZATION         IS LINE SEQUENTIAL
007300            FILE STATUS          IS FS-QUOTEREQ.
007400*
007500*  ---> Arquivo de resultado das cotacoes
007600     SELECT ARQ-QUOTEOUT         ASSIGN TO QUOTEOUT
007700            ORGANIZATION         IS LINE SEQUENTIAL
007800            FILE STATUS          IS FS-QUOTEOUT.
007900*
008000*================================================================*
008100 DATA                            DIVISION.
008200*================================================================*
008300 FILE                            SECTION.
008400*----------------------------------------------------------------*
008500 FD  ARQ-MKTDEPTH                VALUE OF FILE-ID IS 'MKTDEPTH'
008600     LABEL RECORDS               IS STANDARD
008700     DATA RECORD                 IS MKTDEPTH-REC-FDM.
008800 COPY 'MKTDEPTH-REC.CPY'         REPLACING ==::== BY ==-FDM==.
008900*
009000 FD  ARQ-QUOTEREQ                VALUE OF FILE-ID IS 'QUOTEREQ'
009100     LABEL RECORDS               IS STANDARD
009200     DATA RECORD                 IS QUOTEREQ-REC-FDQ.
009300 COPY 'QUOTEREQ-REC.CPY'         REPLACING ==::== BY ==-FDQ==.
009400*
009500 FD  ARQ-QUOTEOUT                VALUE OF FILE-ID IS 'QUOTEOUT'
009600     LABEL RECORDS               IS STANDARD
009700     DATA RECORD                 IS QUOTEOUT-REC-FDO.
009800 COPY 'QUOTEOUT-REC.CPY'         REPLACING ==::== BY ==-FDO==.
009900*
010000*----------------------------------------------------------------*
010100 WORKING-STORAGE                 SECTION.
010200*----------------------------------------------------------------*
010300 77  FILLER                      PIC  X(033)         VALUE
010400     'III  WORKING STORAGE SECTION III'.
010500*
010600 77  WSS-FIM-MKT                 PIC  X(001)         VALUE 'N'.
010700 77  WSS-FIM-QTD                 PIC  X(001)         VALUE 'N'.
010800 77  WSS-TEM-INSTRUCAO           PIC  X(001)         VALUE 'N'.
010900     88  WSS-HA-INSTRUCAO        VALUE 'S'.
011000 77  WSS-PROV-ACHADO             PIC  X(001)         VALUE 'N'.
011100 77  WSS-SLOT-ACHADO             PIC  X(001)         VALUE 'N'.
011200 77  WSS-BUCKET-ACHADO           PIC  X(001)         VALUE 'N'.
011300 77  WSS-HOUVE-TROCA             PIC  X(001)         VALUE 'N'.
011400*
011500*----------------------------------------------------------------*
011600*    VARIAVEIS - AUXILIARES E FILE STATUS
011700*----------------------------------------------------------------*
011800 01  WSS-AUXILIARES.
011900     03  WSS-MENSAGEM            PIC  X(060)         VALUE SPACES.
012000     03  FS-MKTDEPTH             PIC  X(002)         VALUE SPACES.
012100     03  FS-QUOTEREQ             PIC  X(002)         VALUE SPACES.
012200     03  FS-QUOTEOUT             PIC  X(002)         VALUE SPACES.
012300*
012400*----------------------------------------------------------------*
012500*    AREA DE DEBUG/DUMP (TRACE) - SOMENTE PARA DISPLAY EM CASO
012600*    DE ANALISE DE INCIDENTE, NAO PARTICIPA DO CALCULO
012700*----------------------------------------------------------------*
012800 01  WS-AREA-DEBUG-MKT.
012900     03  WS-DBG-MKT-SEQ          PIC  9(006).
013000     03  WS-DBG-MKT-SYMBOL       PIC  X(010).
013100     03  WS-DBG-MKT-PROVIDER     PIC  X(010).
013200 01  WS-AREA-DEBUG-MKT-R         REDEFINES WS-AREA-DEBUG-MKT.
013300     03  WS-DBG-MKT-LINHA        PIC  X(026).
013400*
013500 01  WS-AREA-DEBUG-QTD.
013600     03  WS-DBG-QTD-SEQ          PIC  9(006).
013700     03  WS-DBG-QTD-SYMBOL       PIC  X(010).
013800 01  WS-AREA-DEBUG-QTD-R         REDEFINES WS-AREA-DEBUG-QTD.
013900     03  WS-DBG-QTD-LINHA        PIC  X(016).
014000*
014100 01  WS-LIMITES-PROG.
014200     03  WS-MKT-MAX              PIC  9(005)         VALUE 02000.
014300     03  WS-AGG-MAX              PIC  9(005)         VALUE 00500.
014400     03  WS-MRG-MAX              PIC  9(003)         VALUE 100.
014500 01  WS-LIMITES-PROG-R           REDEFINES WS-LIMITES-PROG.
014600     03  WS-LIMITES-PROG-DISP    PIC  X(013).
014700*
014800*----------------------------------------------------------------*
014900*    CONTADORES E SUBSCRITOS - TODOS COMP
015000*----------------------------------------------------------------*
015100 01  WS-CONTADORES.
015200     03  WS-MKT-QTD              PIC  9(005) COMP   VALUE ZERO.
015300     03  WS-AGG-QTD              PIC  9(005) COMP   VALUE ZERO.
015400     03  WS-PROV-QTD             PIC  9(003) COMP   VALUE ZERO.
015500     03  WS-MRG-A-QTD            PIC  9(003) COMP   VALUE ZERO.
015600     03  WS-MRG-B-QTD            PIC  9(003) COMP   VALUE ZERO.
015700     03  IX-MKT                  PIC  9(005) COMP   VALUE ZERO.
015800     03  IX-AGG                  PIC  9(005) COMP   VALUE ZERO.
015900     03  IX-AGG-LIVRE            PIC  9(005) COMP   VALUE ZERO.
016000     03  WS-AGG-SLOT-IX          PIC  9(005) COMP   VALUE ZERO.
016100     03  IX-PROV                 PIC  9(003) COMP   VALUE ZERO.
016200     03  IX-MA                   PIC  9(003) COMP   VALUE ZERO.
016300     03  IX-MB                   PIC  9(003) COMP   VALUE ZERO.
016400     03  WS-LIMITE-NIVEL         PIC  9(002) COMP   VALUE ZERO.
016500     03  WS-MAX-NIVEIS           PIC  9(002) COMP   VALUE 5.
016600*
016700*----------------------------------------------------------------*
016800*    TABELA EM MEMORIA - CARGA INTEGRAL DO ARQUIVO MKTDEPTH
016900*----------------------------------------------------------------*
017000 01  MKTDEPTH-REC-WSM.
017100     03  MD-SEQ-WSM              PIC  9(006).
017200     03  MD-SYMBOL-WSM           PIC  X(010).
017300     03  MD-PROVIDER-WSM         PIC  X(010).
017400     03  MD-SIDE-WSM             PIC  X(001).
017500     03  MD-LEVEL-NO-WSM         PIC  9(002).
017600     03  MD-PRICE-WSM            PIC  S9(007)V9(005) COMP-3.
017700     03  MD-QTY-WSM              PIC  S9(007)V9(002) COMP-3.
017800     03  FILLER                  PIC  X(005)         VALUE SPACES.
017900*
018000 01  WS-TAB-MKT.
018100     03  WS-MKT-ENTRY            OCCURS 2000 TIMES.
018200         05  MD-SEQ-TBM          PIC  9(006).
018300         05  MD-SYMBOL-TBM       PIC  X(010).
018400         05  MD-PROVIDER-TBM     PIC  X(010).
018500         05  MD-SIDE-TBM         PIC  X(001).
018600             88  MD-LADO-ASK-TBM VALUE 'A'.
018700             88  MD-LADO-BID-TBM VALUE 'B'.
018800         05  MD-LEVEL-NO-TBM     PIC  9(002).
018900         05  MD-PRICE-TBM        PIC  S9(007)V9(005) COMP-3.
019000         05  MD-QTY-TBM          PIC  S9(007)V9(002) COMP-3.
019100*
019200*----------------------------------------------------------------*
019300*    AGREGADOR POR SIMBOLO / PROVEDOR / LADO - PERSISTENTE
019400*    ENTRE SOLICITACOES (VIDE RT-ATUALIZAR-AGREGADOR)
019500*----------------------------------------------------------------*
019600 01  WS-TAB-AGG.
019700     03  WS-AGG-ENTRY            OCCURS 500 TIMES.
019800         05  AGG-SYMBOL          PIC  X(010).
019900         05  AGG-PROVIDER        PIC  X(010).
020000         05  AGG-SIDE            PIC  X(001).
020100             88  AGG-LADO-ASK    VALUE 'A'.
020200             88  AGG-LADO-BID    VALUE 'B'.
020300         05  AGG-LEVEL-NO        PIC  9(002).
020400         05  AGG-PRICE           PIC  S9(007)V9(005) COMP-3.
020500         05  AGG-QTY             PIC  S9(007)V9(002) COMP-3.
020600         05  AGG-ATIVO           PIC  X(001)         VALUE 'N'.
020700             88  AGG-ATIVO-SIM   VALUE 'S'.
020800             88  AGG-ATIVO-NAO   VALUE 'N'.
020900*
021000*----------------------------------------------------------------*
021100*    TABELA AUXILIAR - PROVEDORES JA TRATADOS NESTA ATUALIZACAO
021200*----------------------------------------------------------------*
021300 01  WS-TAB-PROV-VISTO.
021400     03  WS-PROV-VISTO           OCCURS 50 TIMES   PIC X(010).
021500*
021600*----------------------------------------------------------------*
021700*    LIVROS MESCLADOS (SOMA POR PRECO) - ESTRATEGIA VWAP
021800*----------------------------------------------------------------*
021900 01  WS-MERGE-ASK.
022000     03  WS-MRG-A-ENTRY          OCCURS 100 TIMES.
022100         05  WS-MRG-A-PRICE      PIC  S9(007)V9(005) COMP-3.
022200         05  WS-MRG-A-QTY        PIC  S9(007)V9(002) COMP-3.
022300*
022400 01  WS-MERGE-BID.
022500     03  WS-MRG-B-ENTRY          OCCURS 100 TIMES.
022600         05  WS-MRG-B-PRICE      PIC  S9(007)V9(005) COMP-3.
022700         05  WS-MRG-B-QTY        PIC  S9(007)V9(002) COMP-3.
022800*
022900 01  WS-TROCA-AREA.
023000     03  WS-TROCA-PRECO          PIC  S9(007)V9(005) COMP-3.
023100     03  WS-TROCA-QTY            PIC  S9(007)V9(002) COMP-3.
023200*
023300*----------------------------------------------------------------*
023400*    PARAMETROS FIXOS DA ESTRATEGIA VWAP_BEST
023500*----------------------------------------------------------------*
023600 01  WS-PARAMS-VWAP.
023700     03  WS-ALVO-QTD             PIC  S9(007)V9(002) COMP-3
023800                                  VALUE 50.00.
023900     03  WS-MIN-PROF             PIC  S9(007)V9(002) COMP-3
024000                                  VALUE 30.00.
024100     03  WS-TICK-VWAP            PIC  S9(003)V9(005) COMP-3
024200                                  VALUE 0.01000.
024300     03  WS-PASSO-BID            PIC  S9(003) COMP   VALUE 1.
024400     03  WS-PASSO-ASK            PIC  S9(003) COMP   VALUE 1.
024500     03  WS-TAM-COTACAO          PIC  S9(007)V9(002) COMP-3
024600                                  VALUE 5.00.
024700*
024800*----------------------------------------------------------------*
024900*    AREAS DE CALCULO DA ESTRATEGIA VWAP_BEST
025000*----------------------------------------------------------------*
025100 01  WS-CALC-VWAP.
025200     03  WS-REST-ALVO            PIC  S9(007)V9(002) COMP-3.
025300     03  WS-TOMADO-NIVEL         PIC  S9(007)V9(002) COMP-3.
025400     03  WS-SOMA-PQ-A            PIC  S9(011)V9(007) COMP-3.
025500     03  WS-SOMA-QT-A            PIC  S9(007)V9(002) COMP-3.
025600     03  WS-PROF-CUM-A           PIC  S9(007)V9(002) COMP-3.
025700     03  WS-SOMA-PQ-B            PIC  S9(011)V9(007) COMP-3.
025800     03  WS-SOMA-QT-B            PIC  S9(007)V9(002) COMP-3.
025900     03  WS-PROF-CUM-B           PIC  S9(007)V9(002) COMP-3.
026000     03  WS-VWAP-ASK-RESULT      PIC  S9(007)V9(010) COMP-3.
026100     03  WS-VWAP-BID-RESULT      PIC  S9(007)V9(010) COMP-3.
026200     03  WS-PASSO-VALOR          PIC  S9(007)V9(010) COMP-3.
026300     03  WS-TICKS-INTEIROS       PIC  S9(009) COMP.
026400     03  WS-TICKS-RESTO          PIC  S9(007)V9(010) COMP-3.
026500     03  WS-PRECO-AJUSTADO-BID   PIC  S9(007)V9(005) COMP-3.
026600     03  WS-PRECO-AJUSTADO-ASK   PIC  S9(007)V9(005) COMP-3.
026700*
026800*----------------------------------------------------------------*
026900*    MELHOR PRECO (ESTRATEGIA SIMPLES)
027000*----------------------------------------------------------------*
027100 01  WS-MELHOR-PRECO.
027200     03  WS-TEM-BID              PIC  X(001)         VALUE 'N'.
027300         88  WS-ACHOU-BID        VALUE 'S'.
027400     03  WS-TEM-ASK              PIC  X(001)         VALUE 'N'.
027500         88  WS-ACHOU-ASK        VALUE 'S'.
027600     03  WS-MELHOR-BID           PIC  S9(007)V9(005) COMP-3.
027700     03  WS-MELHOR-ASK           PIC  S9(007)V9(005) COMP-3.
027800*
027900*----------------------------------------------------------------*
028000*    INSTRUCAO DE COTACAO MONTADA PELA ESTRATEGIA ESCOLHIDA
028100*----------------------------------------------------------------*
028200 01  WS-INSTRUCAO.
028300     03  WS-INSTR-TIPO           PIC  X(007)         VALUE SPACES.
028400     03  WS-INSTR-BID-PRECO      PIC  S9(007)V9(005) COMP-3.
028500     03  WS-INSTR-ASK-PRECO      PIC  S9(007)V9(005) COMP-3.
028600     03  WS-INSTR-SIZE           PIC  S9(007)V9(002) COMP-3.
028700     03  WS-INSTR-NOME           PIC  X(020)         VALUE SPACES.
028800*
028900 01  WS-RESULTADO.
029000     03  WS-RESULT-STATUS        PIC  X(008)         VALUE SPACES.
029100     03  WS-RESULT-REASON        PIC  X(030)         VALUE SPACES.
029200*
029300*----------------------------------------------------------------*
029400*    AREA DE COMUNICACAO COM O SUBPROGRAMA MM000900 (RISCO)
029500*    LAYOUT TEM DE CASAR COM LKS-PARM DE MM000900
029600*----------------------------------------------------------------*
029700 01  WS-RISCO-PARM.
029800     03  FILLER                  PIC  S9(004) COMP.
029900     03  WS-RISCO-TIPO           PIC  X(007).
030000     03  WS-RISCO-BID-PRESENTE   PIC  X(001).
030100     03  WS-RISCO-BID-PRECO      PIC  S9(007)V9(005) COMP-3.
030200     03  WS-RISCO-ASK-PRESENTE   PIC  X(001).
030300     03  WS-RISCO-ASK-PRECO      PIC  S9(007)V9(005) COMP-3.
030400     03  WS-RISCO-RETORNO        PIC  9(001).
030500     03  WS-RISCO-RAZAO          PIC  X(030).
030600*
030700*----------------------------------------------------------------*
030800*    AREA DE ARQUIVOS NA WORKING - REGISTROS DE ENTRADA/SAIDA
030900*----------------------------------------------------------------*
031000 COPY 'QUOTEREQ-REC.CPY'         REPLACING ==::== BY ==-WSQ==.
031100*
031200 COPY 'QUOTEOUT-REC.CPY'         REPLACING ==::== BY ==-WSO==.
031300*
031400*----------------------------------------------------------------*
031500 PROCEDURE                       DIVISION.
031600*================================================================*
031700 RT-PRINCIPAL                    SECTION.
031800*  ---> Processamento principal
031900*----------------------------------------------------------------*
032000*
032100     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
032200*
032300     PERFORM RT-PROCESSAR        THRU RT-PROCESSARX
032400         UNTIL WSS-FIM-QTD       EQUAL 'S'.
032500*
032600     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
032700*
032800     STOP RUN.
032900*
033000 RT-PRINCIPALX.
033100     EXIT.
033200*
033300*----------------------------------------------------------------*
033400 RT-INICIALIZAR                  SECTION.
033500*  ---> Abre arquivos, carrega a tabela de profundidade e faz a
033600*       primeira leitura de QUOTEREQ
033700*----------------------------------------------------------------*
033800*
033900     PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.
034000*
034100     PERFORM RT-CARREGAR-MKTDEPTH
034200                                 THRU RT-CARREGAR-MKTDEPTHX.
034300*
034400     PERFORM RT-LER-QUOTEREQ     THRU RT-LER-QUOTEREQX.
034500*
034600 RT-INICIALIZARX.
034700     EXIT.
034800*
034900*----------------------------------------------------------------*
035000 RT-ABRIR-ARQUIVOS               SECTION.
035100*----------------------------------------------------------------*
035200*
035300     OPEN INPUT ARQ-MKTDEPTH.
035400     IF FS-MKTDEPTH              NOT EQUAL '00'
035500        MOVE 'ERRO AO ABRIR ARQUIVO MKTDEPTH'
035600                                 TO WSS-MENSAGEM
035700        PERFORM RT-ERRO-FATAL    THRU RT-ERRO-FATALX
035800     END-IF.
035900*
036000     OPEN INPUT ARQ-QUOTEREQ.
036100     IF FS-QUOTEREQ              NOT EQUAL '00'
036200        MOVE 'ERRO AO ABRIR ARQUIVO QUOTEREQ'
036300                                 TO WSS-MENSAGEM
036400        PERFORM RT-ERRO-FATAL    THRU RT-ERRO-FATALX
036500     END-IF.
036600*
036700     OPEN OUTPUT ARQ-QUOTEOUT.
036800     IF FS-QUOTEOUT              NOT EQUAL '00'
036900        MOVE 'ERRO AO ABRIR ARQUIVO QUOTEOUT'
037000                                 TO WSS-MENSAGEM
037100        PERFORM RT-ERRO-FATAL    THRU RT-ERRO-FATALX
037200     END-IF.
037300*
037400 RT-ABRIR-ARQUIVOSX.
037500     EXIT.
037600*
037700*----------------------------------------------------------------*
037800 RT-CARREGAR-MKTDEPTH            SECTION.
037900*  ---> Carrega o arquivo MKTDEPTH inteiro na tabela WS-TAB-MKT
038000*----------------------------------------------------------------*
038100*
038200     PERFORM RT-LER-MKTDEPTH     THRU RT-LER-MKTDEPTHX.
038300*
038400     PERFORM RT-CARREGAR-MKTDEPTH-UM
038500                                 THRU RT-CARREGAR-MKTDEPTH-UMX
038600         UNTIL WSS-FIM-MKT       EQUAL 'S'.
038700*
038800 RT-CARREGAR-MKTDEPTHX.
038900     EXIT.
039000*
039100*----------------------------------------------------------------*
039200 RT-CARREGAR-MKTDEPTH-UM         SECTION.
039300*----------------------------------------------------------------*
039400*
039500     ADD 1                       TO WS-MKT-QTD.
039600     MOVE MKTDEPTH-REC-WSM       TO WS-MKT-ENTRY(WS-MKT-QTD).
039700*
039800     PERFORM RT-LER-MKTDEPTH     THRU RT-LER-MKTDEPTHX.
039900*
040000 RT-CARREGAR-MKTDEPTH-UMX.
040100     EXIT.
040200*
040300*----------------------------------------------------------------*
040400 RT-LER-MKTDEPTH                 SECTION.
040500*----------------------------------------------------------------*
040600*
040700     READ ARQ-MKTDEPTH
040800          INTO MKTDEPTH-REC-WSM
040900       AT END
041000          MOVE 'S'               TO WSS-FIM-MKT
041100          GO TO RT-LER-MKTDEPTHX
041200     END-READ.
041300*
041400     IF FS-MKTDEPTH              NOT EQUAL '00'
041500        MOVE 'ERRO AO LER ARQUIVO MKTDEPTH'
041600                                 TO WSS-MENSAGEM
041700        PERFORM RT-ERRO-FATAL    THRU RT-ERRO-FATALX
041800     END-IF.
041900*
042000 RT-LER-MKTDEPTHX.
042100     EXIT.
042200*
042300*----------------------------------------------------------------*
042400 RT-PROCESSAR                    SECTION.
042500*  ---> Trata a solicitacao de cotacao corrente e avanca a
042600*       leitura para a proxima
042700*----------------------------------------------------------------*
042800*
042900     MOVE 'N'                    TO WSS-TEM-INSTRUCAO.
043000*
043100     PERFORM RT-ATUALIZAR-AGREGADOR
043200                                 THRU RT-ATUALIZAR-AGREGADORX.
043300*
043400     EVALUATE TRUE
043500        WHEN QR-ESTRAT-SIMPLE-WSQ
043600              PERFORM RT-SIMPLE-STRATEGY
043700                                 THRU RT-SIMPLE-STRATEGYX
043800        WHEN QR-ESTRAT-VWAP-WSQ
043900              PERFORM RT-VWAP-STRATEGY
044000                                 THRU RT-VWAP-STRATEGYX
044100        WHEN OTHER
044200              CONTINUE
044300     END-EVALUATE.
044400*
044500     IF WSS-HA-INSTRUCAO
044600        PERFORM RT-RISCO         THRU RT-RISCOX
044700     END-IF.
044800*
044900     PERFORM RT-GRAVAR-QUOTEOUT  THRU RT-GRAVAR-QUOTEOUTX.
045000*
045100     PERFORM RT-LER-QUOTEREQ     THRU RT-LER-QUOTEREQX.
045200*
045300 RT-PROCESSARX.
045400     EXIT.
045500*
045600*----------------------------------------------------------------*
045700 RT-LER-QUOTEREQ                 SECTION.
045800*----------------------------------------------------------------*
045900*
046000     READ ARQ-QUOTEREQ
046100          INTO QUOTEREQ-REC-WSQ
046200       AT END
046300          MOVE 'S'               TO WSS-FIM-QTD
046400          GO TO RT-LER-QUOTEREQX
046500     END-READ.
046600*
046700     IF FS-QUOTEREQ              NOT EQUAL '00'
046800        MOVE 'ERRO AO LER ARQUIVO QUOTEREQ'
046900                                 TO WSS-MENSAGEM
047000        PERFORM RT-ERRO-FATAL    THRU RT-ERRO-FATALX
047100     END-IF.
047200*
047300 RT-LER-QUOTEREQX.
047400     EXIT.
047500*
047600*----------------------------------------------------------------*
047700 RT-ATUALIZAR-AGREGADOR          SECTION.
047800*  ---> Para cada provedor presente no evento MD-SEQ/MD-SYMBOL
047900*       desta solicitacao, substitui integralmente as faixas
048000*       anteriores desse provedor (os dois lados) no agregador
048100*----------------------------------------------------------------*
048200*
048300     MOVE ZERO                   TO WS-PROV-QTD.
048400*
048500     IF WS-MKT-QTD               GREATER ZERO
048600        PERFORM RT-AGG-ACHAR-PROVEDOR
048700                                 THRU RT-AGG-ACHAR-PROVEDORX
048800            VARYING IX-MKT FROM 1 BY 1
048900                    UNTIL IX-MKT GREATER WS-MKT-QTD
049000     END-IF.
049100*
049200     IF WS-MKT-QTD               GREATER ZERO
049300        PERFORM RT-AGG-INSERIR   THRU RT-AGG-INSERIRX
049400            VARYING IX-MKT FROM 1 BY 1
049500                    UNTIL IX-MKT GREATER WS-MKT-QTD
049600     END-IF.
049700*
049800 RT-ATUALIZAR-AGREGADORX.
049900     EXIT.
050000*
050100*----------------------------------------------------------------*
050200 RT-AGG-ACHAR-PROVEDOR           SECTION.
050300*----------------------------------------------------------------*
050400*
050500     IF MD-SEQ-TBM(IX-MKT)       EQUAL QR-SEQ-WSQ
050600        AND MD-SYMBOL-TBM(IX-MKT) EQUAL QR-SYMBOL-WSQ
050700        PERFORM RT-AGG-PROVEDOR-NOVO
050800                                 THRU RT-AGG-PROVEDOR-NOVOX
050900     END-IF.
051000*
051100 RT-AGG-ACHAR-PROVEDORX.
051200     EXIT.
051300*
051400*----------------------------------------------------------------*
051500 RT-AGG-PROVEDOR-NOVO            SECTION.
051600*----------------------------------------------------------------*
051700*
051800     MOVE 'N'                    TO WSS-PROV-ACHADO.
051900*
052000     IF WS-PROV-QTD              GREATER ZERO
052100        PERFORM RT-AGG-PROCURAR-VISTO
052200                                 THRU RT-AGG-PROCURAR-VISTOX
052300            VARYING IX-PROV FROM 1 BY 1
052400                    UNTIL IX-PROV GREATER WS-PROV-QTD
052500     END-IF.
052600*
052700     IF WSS-PROV-ACHADO          NOT EQUAL 'S'
052800        ADD 1                    TO WS-PROV-QTD
052900        MOVE MD-PROVIDER-TBM(IX-MKT)
053000                                 TO WS-PROV-VISTO(WS-PROV-QTD)
053100        PERFORM RT-AGG-DESATIVAR THRU RT-AGG-DESATIVARX
053200     END-IF.
053300*
053400 RT-AGG-PROVEDOR-NOVOX.
053500     EXIT.
053600*
053700*----------------------------------------------------------------*
053800 RT-AGG-PROCURAR-VISTO           SECTION.
053900*----------------------------------------------------------------*
054000*
054100     IF WS-PROV-VISTO(IX-PROV)   EQUAL MD-PROVIDER-TBM(IX-MKT)
054200        MOVE 'S'                 TO WSS-PROV-ACHADO
054300     END-IF.
054400*
054500 RT-AGG-PROCURAR-VISTOX.
054600     EXIT.
054700*
054800*----------------------------------------------------------------*
054900 RT-AGG-DESATIVAR                SECTION.
055000*  ---> Desliga as faixas vigentes deste simbolo/provedor (os
055100*       dois lados) antes de receber o novo evento
055200*----------------------------------------------------------------*
055300*
055400     IF WS-AGG-QTD                GREATER ZERO
055500        PERFORM RT-AGG-DESATIVAR-UM
055600                                 THRU RT-AGG-DESATIVAR-UMX
055700            VARYING IX-AGG FROM 1 BY 1
055800                    UNTIL IX-AGG GREATER WS-AGG-QTD
055900     END-IF.
056000*
056100 RT-AGG-DESATIVARX.
056200     EXIT.
056300*
056400*----------------------------------------------------------------*
056500 RT-AGG-DESATIVAR-UM             SECTION.
056600*----------------------------------------------------------------*
056700*
056800     IF AGG-SYMBOL(IX-AGG)       EQUAL QR-SYMBOL-WSQ
056900        AND AGG-PROVIDER(IX-AGG) EQUAL MD-PROVIDER-TBM(IX-MKT)
057000        MOVE 'N'                 TO AGG-ATIVO(IX-AGG)
057100     END-IF.
057200*
057300 RT-AGG-DESATIVAR-UMX.
057400     EXIT.
057500*
057600*----------------------------------------------------------------*
057700 RT-AGG-INSERIR                  SECTION.
057800*----------------------------------------------------------------*
057900*
058000     IF MD-SEQ-TBM(IX-MKT)       EQUAL QR-SEQ-WSQ
058100        AND MD-SYMBOL-TBM(IX-MKT) EQUAL QR-SYMBOL-WSQ
058200        PERFORM RT-AGG-ACHAR-SLOT-LIVRE
058300                                 THRU RT-AGG-ACHAR-SLOT-LIVREX
058400        MOVE MD-SYMBOL-TBM(IX-MKT)
058500                                 TO AGG-SYMBOL(WS-AGG-SLOT-IX)
058600        MOVE MD-PROVIDER-TBM(IX-MKT)
058700                                 TO AGG-PROVIDER(WS-AGG-SLOT-IX)
058800        MOVE MD-SIDE-TBM(IX-MKT)
058900                                 TO AGG-SIDE(WS-AGG-SLOT-IX)
059000        MOVE MD-LEVEL-NO-TBM(IX-MKT)
059100                                 TO AGG-LEVEL-NO(WS-AGG-SLOT-IX)
059200        MOVE MD-PRICE-TBM(IX-MKT)
059300                                 TO AGG-PRICE(WS-AGG-SLOT-IX)
059400        MOVE MD-QTY-TBM(IX-MKT)  TO AGG-QTY(WS-AGG-SLOT-IX)
059500        MOVE 'S'                 TO AGG-ATIVO(WS-AGG-SLOT-IX)
059600     END-IF.
059700*
059800 RT-AGG-INSERIRX.
059900     EXIT.
060000*
060100*----------------------------------------------------------------*
060200 RT-AGG-ACHAR-SLOT-LIVRE         SECTION.
060300*  ---> Usa a primeira posicao inativa; sem posicao livre,
060400*       estende a tabela em uma nova posicao ao final
060500*----------------------------------------------------------------*
060600*
060700     MOVE 'N'                    TO WSS-SLOT-ACHADO.
060800     MOVE ZERO                   TO WS-AGG-SLOT-IX.
060900*
061000     IF WS-AGG-QTD                GREATER ZERO
061100        PERFORM RT-AGG-SLOT-VARREDURA
061200                                 THRU RT-AGG-SLOT-VARREDURAX
061300            VARYING IX-AGG-LIVRE FROM 1 BY 1
061400                    UNTIL IX-AGG-LIVRE GREATER WS-AGG-QTD
061500     END-IF.
061600*
061700     IF WSS-SLOT-ACHADO           NOT EQUAL 'S'
061800        ADD 1                     TO WS-AGG-QTD
061900        MOVE WS-AGG-QTD           TO WS-AGG-SLOT-IX
062000     END-IF.
062100*
062200 RT-AGG-ACHAR-SLOT-LIVREX.
062300     EXIT.
062400*
062500*----------------------------------------------------------------*
062600 RT-AGG-SLOT-VARREDURA           SECTION.
062700*----------------------------------------------------------------*
062800*
062900     IF AGG-ATIVO-NAO(IX-AGG-LIVRE)
063000        AND WSS-SLOT-ACHADO      NOT EQUAL 'S'
063100        MOVE 'S'                 TO WSS-SLOT-ACHADO
063200        MOVE IX-AGG-LIVRE        TO WS-AGG-SLOT-IX
063300     END-IF.
063400*
063500 RT-AGG-SLOT-VARREDURAX.
063600     EXIT.
063700*
063800*----------------------------------------------------------------*
063900 RT-SIMPLE-STRATEGY              SECTION.
064000*  ---> Estrategia de melhor preco simples, tamanho fixo 1
064100*----------------------------------------------------------------*
064200*
064300     PERFORM RT-MELHOR-PRECO     THRU RT-MELHOR-PRECOX.
064400*
064500     IF (NOT WS-ACHOU-BID) OR (NOT WS-ACHOU-ASK)
064600        GO TO RT-SIMPLE-STRATEGYX
064700     END-IF.
064800*
064900     EVALUATE TRUE
065000        WHEN QR-MODO-BID-WSQ
065100              MOVE 'BID    '     TO WS-INSTR-TIPO
065200              MOVE WS-MELHOR-BID TO WS-INSTR-BID-PRECO
065300              MOVE ZERO          TO WS-INSTR-ASK-PRECO
065400              MOVE 'SIMPLE-BID'  TO WS-INSTR-NOME
065500        WHEN QR-MODO-ASK-WSQ
065600              MOVE 'ASK    '     TO WS-INSTR-TIPO
065700              MOVE ZERO          TO WS-INSTR-BID-PRECO
065800              MOVE WS-MELHOR-ASK TO WS-INSTR-ASK-PRECO
065900              MOVE 'SIMPLE-ASK'  TO WS-INSTR-NOME
066000        WHEN OTHER
066100              MOVE 'BIDASK '     TO WS-INSTR-TIPO
066200              MOVE WS-MELHOR-BID TO WS-INSTR-BID-PRECO
066300              MOVE WS-MELHOR-ASK TO WS-INSTR-ASK-PRECO
066400              MOVE 'SIMPLE-BIDASK'
066500                                 TO WS-INSTR-NOME
066600     END-EVALUATE.
066700*
066800     MOVE 1                      TO WS-INSTR-SIZE.
066900     MOVE 'S'                    TO WSS-TEM-INSTRUCAO.
067000*
067100 RT-SIMPLE-STRATEGYX.
067200     EXIT.
067300*
067400*----------------------------------------------------------------*
067500 RT-MELHOR-PRECO                 SECTION.
067600*  ---> Melhor lance (maximo) e melhor oferta (minimo) entre
067700*       todas as faixas ativas do simbolo no agregador
067800*----------------------------------------------------------------*
067900*
068000     MOVE ZERO                   TO WS-MELHOR-BID WS-MELHOR-ASK.
068100     MOVE 'N'                    TO WS-TEM-BID WS-TEM-ASK.
068200*
068300     IF WS-AGG-QTD                GREATER ZERO
068400        PERFORM RT-MELHOR-PRECO-UM
068500                                 THRU RT-MELHOR-PRECO-UMX
068600            VARYING IX-AGG FROM 1 BY 1
068700                    UNTIL IX-AGG GREATER WS-AGG-QTD
068800     END-IF.
068900*
069000 RT-MELHOR-PRECOX.
069100     EXIT.
069200*
069300*----------------------------------------------------------------*
069400 RT-MELHOR-PRECO-UM              SECTION.
069500*----------------------------------------------------------------*
069600*
069700     IF AGG-ATIVO-SIM(IX-AGG)
069800        AND AGG-SYMBOL(IX-AGG)   EQUAL QR-SYMBOL-WSQ
069900        IF AGG-LADO-ASK(IX-AGG)
070000           IF (NOT WS-ACHOU-ASK)
070100              OR AGG-PRICE(IX-AGG) LESS WS-MELHOR-ASK
070200              MOVE AGG-PRICE(IX-AGG)
070300                                 TO WS-MELHOR-ASK
070400              MOVE 'S'           TO WS-TEM-ASK
070500           END-IF
070600        END-IF
070700        IF AGG-LADO-BID(IX-AGG)
070800           IF (NOT WS-ACHOU-BID)
070900              OR AGG-PRICE(IX-AGG) GREATER WS-MELHOR-BID
071000              MOVE AGG-PRICE(IX-AGG)
071100                                 TO WS-MELHOR-BID
071200              MOVE 'S'           TO WS-TEM-BID
071300           END-IF
071400        END-IF
071500     END-IF.
071600*
071700 RT-MELHOR-PRECO-UMX.
071800     EXIT.
071900*
072000*----------------------------------------------------------------*
072100 RT-VWAP-STRATEGY                SECTION.
072200*  ---> Estrategia VWAP_BEST - mescla os livros, calcula a media
072300*       ponderada de cada lado, confere profundidade minima,
072400*       ajusta ao tick e aplica a protecao de banda
072500*----------------------------------------------------------------*
072600*
072700     PERFORM RT-MERGE-ASK        THRU RT-MERGE-ASKX.
072800     PERFORM RT-MERGE-BID        THRU RT-MERGE-BIDX.
072900*
073000     IF WS-MRG-A-QTD EQUAL ZERO OR WS-MRG-B-QTD EQUAL ZERO
073100        GO TO RT-VWAP-STRATEGYX
073200     END-IF.
073300*
073400     PERFORM RT-ORDENAR-ASK      THRU RT-ORDENAR-ASKX.
073500     PERFORM RT-ORDENAR-BID      THRU RT-ORDENAR-BIDX.
073600*
073700     PERFORM RT-CALC-VWAP-ASK    THRU RT-CALC-VWAP-ASKX.
073800     PERFORM RT-CALC-VWAP-BID    THRU RT-CALC-VWAP-BIDX.
073900*
074000     IF WS-SOMA-QT-A EQUAL ZERO OR WS-SOMA-QT-B EQUAL ZERO
074100        GO TO RT-VWAP-STRATEGYX
074200     END-IF.
074300*
074400     IF WS-PROF-CUM-A LESS WS-MIN-PROF
074500        OR WS-PROF-CUM-B LESS WS-MIN-PROF
074600        GO TO RT-VWAP-STRATEGYX
074700     END-IF.
074800*
074900     PERFORM RT-FECHAR-PRECO-BID THRU RT-FECHAR-PRECO-BIDX.
075000     PERFORM RT-FECHAR-PRECO-ASK THRU RT-FECHAR-PRECO-ASKX.
075100*
075200     IF WS-PRECO-AJUSTADO-BID NOT LESS WS-PRECO-AJUSTADO-ASK
075300        COMPUTE WS-PRECO-AJUSTADO-ASK =
075400                WS-PRECO-AJUSTADO-BID + WS-TICK-VWAP
075500     END-IF.
075600*
075700     MOVE 'BIDASK '              TO WS-INSTR-TIPO.
075800     MOVE WS-PRECO-AJUSTADO-BID  TO WS-INSTR-BID-PRECO.
075900     MOVE WS-PRECO-AJUSTADO-ASK  TO WS-INSTR-ASK-PRECO.
076000     MOVE WS-TAM-COTACAO         TO WS-INSTR-SIZE.
076100     MOVE 'VWAP_BEST'            TO WS-INSTR-NOME.
076200     MOVE 'S'                    TO WSS-TEM-INSTRUCAO.
076300*
076400 RT-VWAP-STRATEGYX.
076500     EXIT.
076600*
076700*----------------------------------------------------------------*
076800 RT-MERGE-ASK                    SECTION.
076900*  ---> Mescla as ofertas ativas do simbolo, somando quantidade
077000*       nos precos iguais
077100*----------------------------------------------------------------*
077200*
077300     MOVE ZERO                   TO WS-MRG-A-QTD.
077400*
077500     IF WS-AGG-QTD                GREATER ZERO
077600        PERFORM RT-MERGE-ASK-UM  THRU RT-MERGE-ASK-UMX
077700            VARYING IX-AGG FROM 1 BY 1
077800                    UNTIL IX-AGG GREATER WS-AGG-QTD
077900     END-IF.
078000*
078100 RT-MERGE-ASKX.
078200     EXIT.
078300*
078400*----------------------------------------------------------------*
078500 RT-MERGE-ASK-UM                 SECTION.
078600*----------------------------------------------------------------*
078700*
078800     IF AGG-ATIVO-SIM(IX-AGG)
078900        AND AGG-SYMBOL(IX-AGG)   EQUAL QR-SYMBOL-WSQ
079000        AND AGG-LADO-ASK(IX-AGG)
079100        PERFORM RT-MERGE-ASK-ACUMULAR
079200                                 THRU RT-MERGE-ASK-ACUMULARX
079300     END-IF.
079400*
079500 RT-MERGE-ASK-UMX.
079600     EXIT.
079700*
079800*----------------------------------------------------------------*
079900 RT-MERGE-ASK-ACUMULAR           SECTION.
080000*----------------------------------------------------------------*
080100*
080200     MOVE 'N'                    TO WSS-BUCKET-ACHADO.
080300*
080400     IF WS-MRG-A-QTD              GREATER ZERO
080500        PERFORM RT-MERGE-ASK-PROCURAR
080600                                 THRU RT-MERGE-ASK-PROCURARX
080700            VARYING IX-MA FROM 1 BY 1
080800                    UNTIL IX-MA GREATER WS-MRG-A-QTD
080900     END-IF.
081000*
081100     IF WSS-BUCKET-ACHADO         NOT EQUAL 'S'
081200        ADD 1                     TO WS-MRG-A-QTD
081300        MOVE AGG-PRICE(IX-AGG)    TO WS-MRG-A-PRICE(WS-MRG-A-QTD)
081400        MOVE AGG-QTY(IX-AGG)      TO WS-MRG-A-QTY(WS-MRG-A-QTD)
081500     END-IF.
081600*
081700 RT-MERGE-ASK-ACUMULARX.
081800     EXIT.
081900*
082000*----------------------------------------------------------------*
082100 RT-MERGE-ASK-PROCURAR           SECTION.
082200*----------------------------------------------------------------*
082300*
082400     IF WS-MRG-A-PRICE(IX-MA)    EQUAL AGG-PRICE(IX-AGG)
082500        AND WSS-BUCKET-ACHADO    NOT EQUAL 'S'
082600        ADD AGG-QTY(IX-AGG)      TO WS-MRG-A-QTY(IX-MA)
082700        MOVE 'S'                 TO WSS-BUCKET-ACHADO
082800     END-IF.
082900*
083000 RT-MERGE-ASK-PROCURARX.
083100     EXIT.
083200*
083300*----------------------------------------------------------------*
083400 RT-MERGE-BID                    SECTION.
083500*----------------------------------------------------------------*
083600*
083700     MOVE ZERO                   TO WS-MRG-B-QTD.
083800*
083900     IF WS-AGG-QTD                GREATER ZERO
084000        PERFORM RT-MERGE-BID-UM  THRU RT-MERGE-BID-UMX
084100            VARYING IX-AGG FROM 1 BY 1
084200                    UNTIL IX-AGG GREATER WS-AGG-QTD
084300     END-IF.
084400*
084500 RT-MERGE-BIDX.
084600     EXIT.
084700*
084800*----------------------------------------------------------------*
084900 RT-MERGE-BID-UM                 SECTION.
085000*----------------------------------------------------------------*
085100*
085200     IF AGG-ATIVO-SIM(IX-AGG)
085300        AND AGG-SYMBOL(IX-AGG)   EQUAL QR-SYMBOL-WSQ
085400        AND AGG-LADO-BID(IX-AGG)
085500        PERFORM RT-MERGE-BID-ACUMULAR
085600                                 THRU RT-MERGE-BID-ACUMULARX
085700     END-IF.
085800*
085900 RT-MERGE-BID-UMX.
086000     EXIT.
086100*
086200*----------------------------------------------------------------*
086300 RT-MERGE-BID-ACUMULAR           SECTION.
086400*----------------------------------------------------------------*
086500*
086600     MOVE 'N'                    TO WSS-BUCKET-ACHADO.
086700*
086800     IF WS-MRG-B-QTD              GREATER ZERO
086900        PERFORM RT-MERGE-BID-PROCURAR
087000                                 THRU RT-MERGE-BID-PROCURARX
087100            VARYING IX-MB FROM 1 BY 1
087200                    UNTIL IX-MB GREATER WS-MRG-B-QTD
087300     END-IF.
087400*
087500     IF WSS-BUCKET-ACHADO         NOT EQUAL 'S'
087600        ADD 1                     TO WS-MRG-B-QTD
087700        MOVE AGG-PRICE(IX-AGG)    TO WS-MRG-B-PRICE(WS-MRG-B-QTD)
087800        MOVE AGG-QTY(IX-AGG)      TO WS-MRG-B-QTY(WS-MRG-B-QTD)
087900     END-IF.
088000*
088100 RT-MERGE-BID-ACUMULARX.
088200     EXIT.
088300*
088400*----------------------------------------------------------------*
088500 RT-MERGE-BID-PROCURAR           SECTION.
088600*----------------------------------------------------------------*
088700*
088800     IF WS-MRG-B-PRICE(IX-MB)    EQUAL AGG-PRICE(IX-AGG)
088900        AND WSS-BUCKET-ACHADO    NOT EQUAL 'S'
089000        ADD AGG-QTY(IX-AGG)      TO WS-MRG-B-QTY(IX-MB)
089100        MOVE 'S'                 TO WSS-BUCKET-ACHADO
089200     END-IF.
089300*
089400 RT-MERGE-BID-PROCURARX.
089500     EXIT.
089600*
089700*----------------------------------------------------------------*
089800 RT-ORDENAR-ASK                  SECTION.
089900*  ---> Ordena o livro de ofertas mesclado em ordem crescente
090000*       de preco (bolha simples - tabela pequena)
090100*----------------------------------------------------------------*
090200*
090300     MOVE 'S'                    TO WSS-HOUVE-TROCA.
090400*
090500     PERFORM RT-ORDENAR-ASK-PASSADA
090600                                 THRU RT-ORDENAR-ASK-PASSADAX
090700         UNTIL WSS-HOUVE-TROCA   NOT EQUAL 'S'.
090800*
090900 RT-ORDENAR-ASKX.
091000     EXIT.
091100*
091200*----------------------------------------------------------------*
091300 RT-ORDENAR-ASK-PASSADA          SECTION.
091400*----------------------------------------------------------------*
091500*
091600     MOVE 'N'                    TO WSS-HOUVE-TROCA.
091700*
091800     IF WS-MRG-A-QTD              GREATER 1
091900        PERFORM RT-ORDENAR-ASK-COMPARA
092000                                 THRU RT-ORDENAR-ASK-COMPARAX
092100            VARYING IX-MA FROM 1 BY 1
092200                    UNTIL IX-MA GREATER WS-MRG-A-QTD - 1
092300     END-IF.
092400*
092500 RT-ORDENAR-ASK-PASSADAX.
092600     EXIT.
092700*
092800*----------------------------------------------------------------*
092900 RT-ORDENAR-ASK-COMPARA          SECTION.
093000*----------------------------------------------------------------*
093100*
093200     IF WS-MRG-A-PRICE(IX-MA)    GREATER
093300        WS-MRG-A-PRICE(IX-MA + 1)
093400        MOVE WS-MRG-A-PRICE(IX-MA)   TO WS-TROCA-PRECO
093500        MOVE WS-MRG-A-QTY(IX-MA)     TO WS-TROCA-QTY
093600        MOVE WS-MRG-A-PRICE(IX-MA + 1)
093700                                     TO WS-MRG-A-PRICE(IX-MA)
093800        MOVE WS-MRG-A-QTY(IX-MA + 1) TO WS-MRG-A-QTY(IX-MA)
093900        MOVE WS-TROCA-PRECO    TO WS-MRG-A-PRICE(IX-MA + 1)
094000        MOVE WS-TROCA-QTY      TO WS-MRG-A-QTY(IX-MA + 1)
094100        MOVE 'S'               TO WSS-HOUVE-TROCA
094200     END-IF.
094300*
094400 RT-ORDENAR-ASK-COMPARAX.
094500     EXIT.
094600*
094700*----------------------------------------------------------------*
094800 RT-ORDENAR-BID                  SECTION.
094900*  ---> Ordena o livro de lances mesclado em ordem decrescente
095000*----------------------------------------------------------------*
095100*
095200     MOVE 'S'                    TO WSS-HOUVE-TROCA.
095300*
095400     PERFORM RT-ORDENAR-BID-PASSADA
095500                                 THRU RT-ORDENAR-BID-PASSADAX
095600         UNTIL WSS-HOUVE-TROCA   NOT EQUAL 'S'.
095700*
095800 RT-ORDENAR-BIDX.
095900     EXIT.
096000*
096100*----------------------------------------------------------------*
096200 RT-ORDENAR-BID-PASSADA          SECTION.
096300*----------------------------------------------------------------*
096400*
096500     MOVE 'N'                    TO WSS-HOUVE-TROCA.
096600*
096700     IF WS-MRG-B-QTD              GREATER 1
096800        PERFORM RT-ORDENAR-BID-COMPARA
096900                                 THRU RT-ORDENAR-BID-COMPARAX
097000            VARYING IX-MB FROM 1 BY 1
097100                    UNTIL IX-MB GREATER WS-MRG-B-QTD - 1
097200     END-IF.
097300*
097400 RT-ORDENAR-BID-PASSADAX.
097500     EXIT.
097600*
097700*----------------------------------------------------------------*
097800 RT-ORDENAR-BID-COMPARA          SECTION.
097900*----------------------------------------------------------------*
098000*
098100     IF WS-MRG-B-PRICE(IX-MB)    LESS
098200        WS-MRG-B-PRICE(IX-MB + 1)
098300        MOVE WS-MRG-B-PRICE(IX-MB)   TO WS-TROCA-PRECO
098400        MOVE WS-MRG-B-QTY(IX-MB)     TO WS-TROCA-QTY
098500        MOVE WS-MRG-B-PRICE(IX-MB + 1)
098600                                     TO WS-MRG-B-PRICE(IX-MB)
098700        MOVE WS-MRG-B-QTY(IX-MB + 1) TO WS-MRG-B-QTY(IX-MB)
098800        MOVE WS-TROCA-PRECO    TO WS-MRG-B-PRICE(IX-MB + 1)
098900        MOVE WS-TROCA-QTY      TO WS-MRG-B-QTY(IX-MB + 1)
099000        MOVE 'S'               TO WSS-HOUVE-TROCA
099100     END-IF.
099200*
099300 RT-ORDENAR-BID-COMPARAX.
099400     EXIT.
099500*
099600*----------------------------------------------------------------*
099700 RT-CALC-VWAP-ASK                SECTION.
099800*  ---> Caminha o livro de ofertas a partir do melhor preco,
099900*       no maximo WS-MAX-NIVEIS niveis, tomando a quantidade
100000*       cheia de cada nivel exceto a tomada parcial final
100100*       necessaria para atingir WS-ALVO-QTD
100200*----------------------------------------------------------------*
100300*
100400     MOVE WS-ALVO-QTD             TO WS-REST-ALVO.
100500     MOVE ZERO                    TO WS-SOMA-PQ-A WS-SOMA-QT-A
100600                                      WS-PROF-CUM-A.
100700*
100800     MOVE WS-MRG-A-QTD            TO WS-LIMITE-NIVEL.
100900     IF WS-LIMITE-NIVEL           GREATER WS-MAX-NIVEIS
101000        MOVE WS-MAX-NIVEIS        TO WS-LIMITE-NIVEL
101100     END-IF.
101200*
101300     IF WS-LIMITE-NIVEL           GREATER ZERO
101400        PERFORM RT-CALC-VWAP-ASK-NIVEL
101500                                 THRU RT-CALC-VWAP-ASK-NIVELX
101600            VARYING IX-MA FROM 1 BY 1
101700                    UNTIL IX-MA GREATER WS-LIMITE-NIVEL
101800     END-IF.
101900*
102000     IF WS-SOMA-QT-A               GREATER ZERO
102100        COMPUTE WS-VWAP-ASK-RESULT ROUNDED =
102200                WS-SOMA-PQ-A / WS-SOMA-QT-A
102300     ELSE
102400        MOVE ZERO                  TO WS-VWAP-ASK-RESULT
102500     END-IF.
102600*
102700 RT-CALC-VWAP-ASKX.
102800     EXIT.
102900*
103000*----------------------------------------------------------------*
103100 RT-CALC-VWAP-ASK-NIVEL          SECTION.
103200*----------------------------------------------------------------*
103300*
103400     ADD WS-MRG-A-QTY(IX-MA)      TO WS-PROF-CUM-A.
103500*
103600     IF WS-REST-ALVO               GREATER ZERO
103700        IF WS-MRG-A-QTY(IX-MA)     NOT GREATER WS-REST-ALVO
103800           MOVE WS-MRG-A-QTY(IX-MA) TO WS-TOMADO-NIVEL
103900        ELSE
104000           MOVE WS-REST-ALVO        TO WS-TOMADO-NIVEL
104100        END-IF
104200        COMPUTE WS-SOMA-PQ-A = WS-SOMA-PQ-A +
104300                (WS-MRG-A-PRICE(IX-MA) * WS-TOMADO-NIVEL)
104400        ADD WS-TOMADO-NIVEL         TO WS-SOMA-QT-A
104500        SUBTRACT WS-TOMADO-NIVEL    FROM WS-REST-ALVO
104600     END-IF.
104700*
104800 RT-CALC-VWAP-ASK-NIVELX.
104900     EXIT.
105000*
105100*----------------------------------------------------------------*
105200 RT-CALC-VWAP-BID                SECTION.
105300*  ---> Mesmo calculo da RT-CALC-VWAP-ASK, para o livro de
105400*       lances (ja ordenado do maior para o menor preco)
105500*----------------------------------------------------------------*
105600*
105700     MOVE WS-ALVO-QTD             TO WS-REST-ALVO.
105800     MOVE ZERO                    TO WS-SOMA-PQ-B WS-SOMA-QT-B
105900                                      WS-PROF-CUM-B.
106000*
106100     MOVE WS-MRG-B-QTD            TO WS-LIMITE-NIVEL.
106200     IF WS-LIMITE-NIVEL           GREATER WS-MAX-NIVEIS
106300        MOVE WS-MAX-NIVEIS        TO WS-LIMITE-NIVEL
106400     END-IF.
106500*
106600     IF WS-LIMITE-NIVEL           GREATER ZERO
106700        PERFORM RT-CALC-VWAP-BID-NIVEL
106800                                 THRU RT-CALC-VWAP-BID-NIVELX
106900            VARYING IX-MB FROM 1 BY 1
107000                    UNTIL IX-MB GREATER WS-LIMITE-NIVEL
107100     END-IF.
107200*
107300     IF WS-SOMA-QT-B               GREATER ZERO
107400        COMPUTE WS-VWAP-BID-RESULT ROUNDED =
107500                WS-SOMA-PQ-B / WS-SOMA-QT-B
107600     ELSE
107700        MOVE ZERO                  TO WS-VWAP-BID-RESULT
107800     END-IF.
107900*
108000 RT-CALC-VWAP-BIDX.
108100     EXIT.
108200*
108300*----------------------------------------------------------------*
108400 RT-CALC-VWAP-BID-NIVEL          SECTION.
108500*----------------------------------------------------------------*
108600*
108700     ADD WS-MRG-B-QTY(IX-MB)      TO WS-PROF-CUM-B.
108800*
108900     IF WS-REST-ALVO               GREATER ZERO
109000        IF WS-MRG-B-QTY(IX-MB)     NOT GREATER WS-REST-ALVO
109100           MOVE WS-MRG-B-QTY(IX-MB) TO WS-TOMADO-NIVEL
109200        ELSE
109300           MOVE WS-REST-ALVO        TO WS-TOMADO-NIVEL
109400        END-IF
109500        COMPUTE WS-SOMA-PQ-B = WS-SOMA-PQ-B +
109600                (WS-MRG-B-PRICE(IX-MB) * WS-TOMADO-NIVEL)
109700        ADD WS-TOMADO-NIVEL         TO WS-SOMA-QT-B
109800        SUBTRACT WS-TOMADO-NIVEL    FROM WS-REST-ALVO
109900     END-IF.
110000*
110100 RT-CALC-VWAP-BID-NIVELX.
110200     EXIT.
110300*
110400*----------------------------------------------------------------*
110500 RT-FECHAR-PRECO-BID             SECTION.
110600*  ---> Soma o passo de ajuste ao VWAP do lado comprador e
110700*       arredonda para baixo (floor) ao multiplo do tick
110800*----------------------------------------------------------------*
110900*
111000     COMPUTE WS-PASSO-VALOR = WS-VWAP-BID-RESULT +
111100             (WS-PASSO-BID * WS-TICK-VWAP).
111200*
111300     DIVIDE WS-PASSO-VALOR BY WS-TICK-VWAP
111400         GIVING WS-TICKS-INTEIROS
111500         REMAINDER WS-TICKS-RESTO.
111600*
111700     COMPUTE WS-PRECO-AJUSTADO-BID ROUNDED =
111800             WS-TICKS-INTEIROS * WS-TICK-VWAP.
111900*
112000 RT-FECHAR-PRECO-BIDX.
112100     EXIT.
112200*
112300*----------------------------------------------------------------*
112400 RT-FECHAR-PRECO-ASK             SECTION.
112500*  ---> Soma o passo de ajuste ao VWAP do lado vendedor e
112600*       arredonda para cima (ceiling) ao multiplo do tick
112700*----------------------------------------------------------------*
112800*
112900     COMPUTE WS-PASSO-VALOR = WS-VWAP-ASK-RESULT +
113000             (WS-PASSO-ASK * WS-TICK-VWAP).
113100*
113200     DIVIDE WS-PASSO-VALOR BY WS-TICK-VWAP
113300         GIVING WS-TICKS-INTEIROS
113400         REMAINDER WS-TICKS-RESTO.
113500*
113600     IF WS-TICKS-RESTO            GREATER ZERO
113700        ADD 1                     TO WS-TICKS-INTEIROS
113800     END-IF.
113900*
114000     COMPUTE WS-PRECO-AJUSTADO-ASK ROUNDED =
114100             WS-TICKS-INTEIROS * WS-TICK-VWAP.
114200*
114300 RT-FECHAR-PRECO-ASKX.
114400     EXIT.
114500*
114600*----------------------------------------------------------------*
114700 RT-RISCO                        SECTION.
114800*  ---> Submete a instrucao montada ao subprograma de controle
114900*       de risco MM000900
115000*----------------------------------------------------------------*
115100*
115200     MOVE WS-INSTR-TIPO           TO WS-RISCO-TIPO.
115300*
115400     IF WS-INSTR-TIPO EQUAL 'BID    ' OR WS-INSTR-TIPO
115500        EQUAL 'BIDASK '
115600        MOVE 'S'                  TO WS-RISCO-BID-PRESENTE
115700        MOVE WS-INSTR-BID-PRECO   TO WS-RISCO-BID-PRECO
115800     ELSE
115900        MOVE 'N'                  TO WS-RISCO-BID-PRESENTE
116000        MOVE ZERO                 TO WS-RISCO-BID-PRECO
116100     END-IF.
116200*
116300     IF WS-INSTR-TIPO EQUAL 'ASK    ' OR WS-INSTR-TIPO
116400        EQUAL 'BIDASK '
116500        MOVE 'S'                  TO WS-RISCO-ASK-PRESENTE
116600        MOVE WS-INSTR-ASK-PRECO   TO WS-RISCO-ASK-PRECO
116700     ELSE
116800        MOVE 'N'                  TO WS-RISCO-ASK-PRESENTE
116900        MOVE ZERO                 TO WS-RISCO-ASK-PRECO
117000     END-IF.
117100*
117200     CALL 'MM000900'              USING WS-RISCO-PARM.
117300*
117400     IF WS-RISCO-RETORNO           EQUAL ZERO
117500        MOVE 'EXECUTED'            TO WS-RESULT-STATUS
117600        MOVE 'OK'                  TO WS-RESULT-REASON
117700     ELSE
117800        MOVE 'REJECTED'            TO WS-RESULT-STATUS
117900        MOVE WS-RISCO-RAZAO        TO WS-RESULT-REASON
118000     END-IF.
118100*
118200 RT-RISCOX.
118300     EXIT.
118400*
118500*----------------------------------------------------------------*
118600 RT-GRAVAR-QUOTEOUT              SECTION.
118700*  ---> Monta e grava o registro de resultado desta solicitacao
118800*----------------------------------------------------------------*
118900*
119000     MOVE QR-SEQ-WSQ              TO QO-SEQ-WSO.
119100     MOVE QR-SYMBOL-WSQ           TO QO-SYMBOL-WSO.
119200*
119300     IF WSS-HA-INSTRUCAO
119400        MOVE WS-INSTR-TIPO        TO QO-QUOTE-TYPE-WSO
119500        MOVE WS-INSTR-BID-PRECO   TO QO-BID-PRICE-WSO
119600        MOVE WS-INSTR-ASK-PRECO   TO QO-ASK-PRICE-WSO
119700        MOVE WS-INSTR-SIZE        TO QO-SIZE-WSO
119800        MOVE WS-INSTR-NOME        TO QO-STRATEGY-WSO
119900        MOVE WS-RESULT-STATUS     TO QO-STATUS-WSO
120000        MOVE WS-RESULT-REASON     TO QO-REASON-WSO
120100     ELSE
120200        MOVE 'NONE   '            TO QO-QUOTE-TYPE-WSO
120300        MOVE ZERO                 TO QO-BID-PRICE-WSO
120400                                      QO-ASK-PRICE-WSO
120500                                      QO-SIZE-WSO
120600        MOVE SPACES               TO QO-STRATEGY-WSO
120700        MOVE 'NOQUOTE '           TO QO-STATUS-WSO
120800        MOVE 'OK'                 TO QO-REASON-WSO
120900     END-IF.
121000*
121100     WRITE QUOTEOUT-REC-FDO      FROM QUOTEOUT-REC-WSO.
121200*
121300     IF FS-QUOTEOUT               NOT EQUAL '00'
121400        MOVE 'ERRO AO GRAVAR ARQUIVO QUOTEOUT'
121500                                 TO WSS-MENSAGEM
121600        PERFORM RT-ERRO-FATAL    THRU RT-ERRO-FATALX
121700     END-IF.
121800*
121900 RT-GRAVAR-QUOTEOUTX.
122000     EXIT.
122100*
122200*----------------------------------------------------------------*
122300 RT-FINALIZAR                    SECTION.
122400*----------------------------------------------------------------*
122500*
122600     CLOSE ARQ-MKTDEPTH
122700           ARQ-QUOTEREQ
122800           ARQ-QUOTEOUT.
122900*
123000 RT-FINALIZARX.
123100     EXIT.
123200*
123300*----------------------------------------------------------------*
123400 RT-ERRO-FATAL                   SECTION.
123500*  ---> Exibe a mensagem de erro e encerra o programa
123600*----------------------------------------------------------------*
123700*
123800     DISPLAY WSS-MENSAGEM.
123900     STOP RUN.
124000*
124100 RT-ERRO-FATALX.
124200     EXIT.
124300*
124400*----------------------------------------------------------------*
124500*                   F I M  D O  P R O G R A M A
124600*----------------------------------------------------------------*
